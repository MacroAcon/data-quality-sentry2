000100*****************************************************************
000200**  DQQUARC  --  QUARANTINE RECORD LAYOUT FOR DATA QUALITY       *
000300**  SENTRY.  SHARED LAYOUT FOR ALL FOUR QUARANTINE FILES         *
000400**  (QDUPROW, QCLIPVL, QENMINV, QDTEUNP).  QR-ACTION TELLS THE   *
000500**  READER WHICH FIX PRODUCED THE RECORD.                        *
000600*****************************************************************
000700*    WRITTEN  - T.OKAFOR    07/22/96
000800*    REVISED  - P.GUTIERREZ 11/02/98  Y2K REVIEW - NO DATE FIELDS
000900*                ON THIS RECORD, NO CHANGE REQUIRED.  REQ# DQ-1183
001000*    REVISED  - W.ODUYA     04/18/00  CONFIRMED QR-DATA-ROW STILL
001100*                MATCHES THE 80-BYTE DQDATREC SHAPE.  NO CHANGE.
001200        01  DQ-QUARANTINE-RECORD.
001300            05  QR-TABLE                PIC X(12).
001400            05  QR-COLUMN               PIC X(12).
001500            05  QR-ACTION               PIC X(24).
001600            05  QR-BEFORE               PIC X(14).
001700            05  QR-AFTER                PIC X(14).
001800            05  QR-DATA-ROW             PIC X(80).
001900            05  FILLER                  PIC X(04).
