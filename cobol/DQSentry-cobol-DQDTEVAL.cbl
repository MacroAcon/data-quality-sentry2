000100*****************************************************************
000200**  DQDTEVAL                                                     *
000300*****************************************************************
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.  DQDTEVAL.
000600        AUTHOR. T. OKAFOR.
000700        INSTALLATION. COBOL DEV CENTER.
000800        DATE-WRITTEN. 07/22/96.
000900        DATE-COMPILED. 07/22/96.
001000        SECURITY. NON-CONFIDENTIAL.
001100*****************************************************************
001200**  REMARKS.                                                     *
001300**  CALLED BY DQCHECK TO SCORE THE FRESHNESS CHECK AND BY DQFIX  *
001400**  TO DETECT UNPARSEABLE EVENT DATES FOR THE QUARANTINE-        *
001500**  UNPARSED-DATES FIX.  RETURNS A JULIAN DAY NUMBER FOR A VALID *
001600**  CCYY-MM-DD STRING SO THE CALLER CAN SUBTRACT TWO DATES BY    *
001700**  SIMPLE SUBTRACTION.  NO INTRINSIC DATE FUNCTIONS ARE USED -  *
001800**  THIS SHOP'S COMPILER LEVEL DOES NOT SUPPORT THEM.            *
001900**                                                               *
002000**  CHANGE LOG.                                                  *
002100**    07/22/96  TJO  DQ-0041  ORIGINAL CODING.                   *
002200**    02/11/97  RJH  DQ-0077  REJECT MONTH/DAY OF ZERO.          *
002300**    11/02/98  PAG  DQ-1183  Y2K - CALLER NOW PASSES A 4 DIGIT  *
002400**              YEAR ON EVERY CALL.  THIS PROGRAM NO LONGER      *
002500**              WINDOWS A 2 DIGIT YEAR ITSELF.  SEE DQCHECK AND  *
002600**              DQFIX 000-HOUSEKEEPING FOR THE CENTURY WINDOW.   *
002700**    04/30/99  RJH  DQ-1201  LEAP YEAR TEST CORRECTED - WAS     *
002800**              FAILING ON CENTURY YEARS NOT DIVISIBLE BY 400.   *
002900**    01/18/00  PAG  DQ-1260  POST Y2K ROLLOVER AUDIT - FIRST    *
003000**              QUARTER OF CCYY2000 DATES EXERCISED.  NO DEFECTS *
003100**              FOUND, NO CODE CHANGE REQUIRED.                  *
003200*****************************************************************
003300        ENVIRONMENT DIVISION.
003400        CONFIGURATION SECTION.
003500        SOURCE-COMPUTER. IBM-390.
003600        OBJECT-COMPUTER. IBM-390.
003700        SPECIAL-NAMES.
003800            C01 IS TOP-OF-FORM.
003900        DATA DIVISION.
004000        WORKING-STORAGE SECTION.
004100        01  WS-PROGRAM-ID       PIC X(08) VALUE 'DQDTEVAL'.
004200        01  WS-PROGRAM-ID-R REDEFINES WS-PROGRAM-ID.
004300            05  WS-PROGRAM-ID-L4        PIC X(04).
004400            05  WS-PROGRAM-ID-R4        PIC X(04).
004500        77  WS-CENTURY-MONTHS   COMP    PIC S9(09) VALUE ZERO.
004600        77  WS-ADJ-YEAR         COMP    PIC S9(09) VALUE ZERO.
004700        77  WS-ADJ-MONTH        COMP    PIC S9(09) VALUE ZERO.
004800        01  WS-INPUT-DATE-AREA          PIC X(10).
004900        01  WS-INPUT-DATE-R REDEFINES WS-INPUT-DATE-AREA.
005000            05  WS-INP-YYYY             PIC X(04).
005100            05  WS-INP-DASH1            PIC X(01).
005200            05  WS-INP-MM               PIC X(02).
005300            05  WS-INP-DASH2            PIC X(01).
005400            05  WS-INP-DD               PIC X(02).
005500        01  WS-DATE-WORK-AREA.
005600            05  WS-YEAR-NUM             PIC 9(04).
005700            05  WS-MONTH-NUM            PIC 9(02).
005800            05  WS-DAY-NUM              PIC 9(02).
005900            05  FILLER                  PIC X(01).
006000        01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK-AREA
006100                                        PIC 9(08).
006200        LINKAGE SECTION.
006300            COPY DQDTEPRM.
006400        PROCEDURE DIVISION USING DQ-DTEVAL-PARM.
006500        000-MAINLINE.
006600            MOVE '00' TO DQ-DTE-RETURN-CD.
006700            MOVE ZERO TO DQ-DTE-JDN.
006800            MOVE DQ-DTE-INPUT TO WS-INPUT-DATE-AREA.
006900            PERFORM 100-SPLIT-AND-EDIT THRU 100-EXIT.
007000            IF DQ-DTE-VALID
007100                PERFORM 200-COMPUTE-JDN THRU 200-EXIT.
007200            GOBACK.
007300        000-EXIT.
007400            EXIT.
007500**
007600**    02/11/97 RJH - REJECT ZERO MONTH OR ZERO DAY BELOW.
007700**
007800        100-SPLIT-AND-EDIT.
007900            IF WS-INP-DASH1 NOT = '-' OR WS-INP-DASH2 NOT = '-'
008000                MOVE '10' TO DQ-DTE-RETURN-CD
008100                GO TO 100-EXIT.
008200            MOVE WS-INP-YYYY TO WS-YEAR-NUM.
008300            MOVE WS-INP-MM   TO WS-MONTH-NUM.
008400            MOVE WS-INP-DD   TO WS-DAY-NUM.
008500            IF WS-DATE-WORK-R NOT NUMERIC
008600                MOVE '10' TO DQ-DTE-RETURN-CD
008700                GO TO 100-EXIT.
008800            IF WS-MONTH-NUM < 1 OR WS-MONTH-NUM > 12
008900                MOVE '10' TO DQ-DTE-RETURN-CD
009000                GO TO 100-EXIT.
009100            IF WS-DAY-NUM < 1 OR WS-DAY-NUM > 31
009200                MOVE '10' TO DQ-DTE-RETURN-CD
009300                GO TO 100-EXIT.
009400        100-EXIT.
009500            EXIT.
009600**
009700**    THE JULIAN DAY NUMBER FORMULA BELOW LETS THE CALLER TEST
009800**    FRESHNESS BY A PLAIN INTEGER SUBTRACTION OF TWO JDN VALUES
009900**    INSTEAD OF CARRYING CALENDAR ARITHMETIC IN EVERY PROGRAM.
010000**    04/30/99 RJH - / OPERATOR TRUNCATES, GIVING THE CORRECT
010100**    LEAP-YEAR CORRECTION FOR CENTURY YEARS.
010200**
010300        200-COMPUTE-JDN.
010400            COMPUTE WS-ADJ-MONTH = WS-MONTH-NUM - 3.
010500            IF WS-ADJ-MONTH < 0
010600                COMPUTE WS-ADJ-MONTH = WS-ADJ-MONTH + 12
010700                COMPUTE WS-ADJ-YEAR  = WS-YEAR-NUM - 1
010800            ELSE
010900                COMPUTE WS-ADJ-YEAR  = WS-YEAR-NUM.
011000            COMPUTE WS-CENTURY-MONTHS =
011100                (WS-ADJ-MONTH * 153 + 2) / 5.
011200            COMPUTE DQ-DTE-JDN =
011300                WS-ADJ-YEAR * 365 + WS-ADJ-YEAR / 4
011400                - WS-ADJ-YEAR / 100 + WS-ADJ-YEAR / 400
011500                + WS-CENTURY-MONTHS + WS-DAY-NUM + 1721119.
011600        200-EXIT.
011700            EXIT.
