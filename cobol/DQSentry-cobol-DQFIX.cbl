000100******************************************************************
000200**  DQFIX                                                        *
000300******************************************************************
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.  DQFIX.
000600        AUTHOR. R. HANNAH.
000700        INSTALLATION. COBOL DEV CENTER.
000800        DATE-WRITTEN. 01/09/95.
000900        DATE-COMPILED. 01/09/95.
001000        SECURITY. NON-CONFIDENTIAL.
001100******************************************************************
001200**  REMARKS.                                                     *
001300**                                                               *
001400**  DATA QUALITY SENTRY - FIX PIPELINE.  RUNS ONLY WHEN THE      *
001500**  PARAMETER CARD REQUESTS FIX OR FIX-DRY-RUN MODE.  RE-READS   *
001600**  THE RULE CARDS AND THE DATA ROWS INDEPENDENTLY OF DQCHECK -  *
001700**  THE TWO PROGRAMS SHARE NO STORAGE.  APPLIES TRIM-STRINGS,    *
001800**  DROP-DUPLICATES, CLIP, QUARANTINE-INVALID-ENUM, FILLNA AND   *
001900**  QUARANTINE-UNPARSED-DATES IN THAT ORDER, THEN CHECKS THE     *
002000**  ROW-IMPACT AND CELL-CHANGE GUARDRAILS BEFORE ANY OUTPUT IS   *
002100**  KEPT.  A GUARDRAIL BREACH FORCES AN ABEND SO THE OPERATOR    *
002200**  SEES THE RUN FAIL RATHER THAN SHIP AN OVER-AGGRESSIVE FIX.   *
002300**                                                               *
002400**  CHANGE LOG.                                                  *
002500**    01/09/95  RJH  DQ-0004  ORIGINAL CODING.                   *
002600**    07/22/96  TJO  DQ-0042  ADDED CALLS TO DQSTRTRM AND        *
002700**              DQDTEVAL FOR THE TRIM-STRINGS AND QUARANTINE-    *
002800**              UNPARSED-DATES FIXES.                            *
002900**    03/14/97  TJO  DQ-0069  GUARDRAIL THRESHOLDS NOW READ      *
003000**              FROM THE PARM CARD INSTEAD OF HARD CODED.        *
003100**    11/02/98  PAG  DQ-1184  Y2K REVIEW - RUN DATE STAMP ON     *
003200**              THE SYSOUT COMPLETION MESSAGE NOW WINDOWS A      *
003300**              2 DIGIT YEAR.  SEE DQCHECK.  REQ# DQ-1183.       *
003400**    06/09/99  RJH  DQ-1241  FIX REPORT HEADER CARRIED THE      *
003500**              PRIOR RUN'S ROW COUNT WHEN DQDATA WAS EMPTY -    *
003600**              WS-TOTAL-ROWS-BEFORE NOW FORCED TO ZERO IN       *
003700**              HOUSEKEEPING.                                    *
003800**    04/18/00  WJO  DQ-1301  TRIM-STRINGS WAS COUNTING EVERY    *
003900**              POPULATED CELL AS AFFECTED BECAUSE DQSTRTRM      *
004000**              COMPARED AGAINST ITS OWN 40-BYTE BUFFER INSTEAD  *
004100**              OF THE REAL COLUMN WIDTH - INFLATED WS-CELL-     *
004200**              CHANGES TRIPPED THE GUARDRAIL IN 600 ON A        *
004300**              CLEAN FILE.  230/240/250/260 BELOW NOW LOAD      *
004400**              DQ-STR-LENGTH WITH THE TRUE COLUMN WIDTH BEFORE  *
004500**              EACH CALL.  SEE DQSTRTRM AND DQSTRPRM.           *
004600******************************************************************
004700        ENVIRONMENT DIVISION.
004800        CONFIGURATION SECTION.
004900        SOURCE-COMPUTER. IBM-390.
005000        OBJECT-COMPUTER. IBM-390.
005100        SPECIAL-NAMES.
005200            C01 IS TOP-OF-FORM.
005300        INPUT-OUTPUT SECTION.
005400        FILE-CONTROL.
005500            SELECT DQRULES ASSIGN TO UT-S-DQRULES
005600                ORGANIZATION IS SEQUENTIAL
005700                FILE STATUS IS WS-DQRULES-STATUS.
005800            SELECT DQDATA  ASSIGN TO UT-S-DQDATA
005900                ORGANIZATION IS SEQUENTIAL
006000                FILE STATUS IS WS-DQDATA-STATUS.
006100            SELECT DQPARM  ASSIGN TO UT-S-DQPARM
006200                ORGANIZATION IS SEQUENTIAL
006300                FILE STATUS IS WS-DQPARM-STATUS.
006400            SELECT DQCLEAN ASSIGN TO UT-S-DQCLEAN
006500                ORGANIZATION IS SEQUENTIAL
006600                FILE STATUS IS WS-DQCLEAN-STATUS.
006700            SELECT DQFIXRP ASSIGN TO UT-S-DQFIXRP
006800                ORGANIZATION IS SEQUENTIAL
006900                FILE STATUS IS WS-DQFIXRP-STATUS.
007000            SELECT QDUPROW ASSIGN TO UT-S-QDUPROW
007100                ORGANIZATION IS SEQUENTIAL
007200                FILE STATUS IS WS-QDUPROW-STATUS.
007300            SELECT QCLIPVL ASSIGN TO UT-S-QCLIPVL
007400                ORGANIZATION IS SEQUENTIAL
007500                FILE STATUS IS WS-QCLIPVL-STATUS.
007600            SELECT QENMINV ASSIGN TO UT-S-QENMINV
007700                ORGANIZATION IS SEQUENTIAL
007800                FILE STATUS IS WS-QENMINV-STATUS.
007900            SELECT QDTEUNP ASSIGN TO UT-S-QDTEUNP
008000                ORGANIZATION IS SEQUENTIAL
008100                FILE STATUS IS WS-QDTEUNP-STATUS.
008200            SELECT SYSOUT  ASSIGN TO UT-S-SYSOUT
008300                ORGANIZATION IS SEQUENTIAL
008400                FILE STATUS IS WS-SYSOUT-STATUS.
008500        DATA DIVISION.
008600        FILE SECTION.
008700        FD  DQRULES
008800            LABEL RECORDS ARE STANDARD
008900            RECORDING MODE IS F.
009000            COPY DQRULREC.
009100        FD  DQDATA
009200            LABEL RECORDS ARE STANDARD
009300            RECORDING MODE IS F.
009400            COPY DQDATREC.
009500        FD  DQPARM
009600            LABEL RECORDS ARE STANDARD
009700            RECORDING MODE IS F.
009800            COPY DQPARMC.
009900        FD  DQCLEAN
010000            LABEL RECORDS ARE STANDARD
010100            RECORDING MODE IS F.
010200        01  DQCLEAN-REC.
010300            05  DQCLEAN-TEXT            PIC X(64).
010400            05  FILLER                  PIC X(16).
010500        FD  DQFIXRP
010600            LABEL RECORDS ARE STANDARD
010700            RECORDING MODE IS F.
010800            COPY DQFIXREC.
010900        FD  QDUPROW
011000            LABEL RECORDS ARE STANDARD
011100            RECORDING MODE IS F.
011200        01  QDUPROW-REC.
011300            05  QDUPROW-TEXT            PIC X(156).
011400            05  FILLER                  PIC X(04).
011500        FD  QCLIPVL
011600            LABEL RECORDS ARE STANDARD
011700            RECORDING MODE IS F.
011800        01  QCLIPVL-REC.
011900            05  QCLIPVL-TEXT            PIC X(156).
012000            05  FILLER                  PIC X(04).
012100        FD  QENMINV
012200            LABEL RECORDS ARE STANDARD
012300            RECORDING MODE IS F.
012400        01  QENMINV-REC.
012500            05  QENMINV-TEXT            PIC X(156).
012600            05  FILLER                  PIC X(04).
012700        FD  QDTEUNP
012800            LABEL RECORDS ARE STANDARD
012900            RECORDING MODE IS F.
013000        01  QDTEUNP-REC.
013100            05  QDTEUNP-TEXT            PIC X(156).
013200            05  FILLER                  PIC X(04).
013300        FD  SYSOUT
013400            LABEL RECORDS ARE STANDARD
013500            RECORDING MODE IS F.
013600        01  SYSOUT-REC                  PIC X(132).
013700        WORKING-STORAGE SECTION.
013800        01  WS-PROGRAM-ID       PIC X(08) VALUE 'DQFIX'.
013900        01  WS-PROGRAM-ID-R REDEFINES WS-PROGRAM-ID.
014000            05  WS-PROGRAM-ID-L4        PIC X(04).
014100            05  WS-PROGRAM-ID-R4        PIC X(04).
014200        01  WS-FILE-STATUS-GROUP.
014300            05  WS-DQRULES-STATUS       PIC X(02).
014400                88  WS-DQRULES-OK           VALUE '00'.
014500                88  WS-DQRULES-EOF          VALUE '10'.
014600            05  WS-DQDATA-STATUS        PIC X(02).
014700                88  WS-DQDATA-OK            VALUE '00'.
014800                88  WS-DQDATA-EOF           VALUE '10'.
014900            05  WS-DQPARM-STATUS        PIC X(02).
015000                88  WS-DQPARM-OK            VALUE '00'.
015100                88  WS-DQPARM-EOF           VALUE '10'.
015200            05  WS-DQCLEAN-STATUS       PIC X(02).
015300                88  WS-DQCLEAN-OK           VALUE '00'.
015400            05  WS-DQFIXRP-STATUS       PIC X(02).
015500                88  WS-DQFIXRP-OK           VALUE '00'.
015600            05  WS-QDUPROW-STATUS       PIC X(02).
015700                88  WS-QDUPROW-OK           VALUE '00'.
015800            05  WS-QCLIPVL-STATUS       PIC X(02).
015900                88  WS-QCLIPVL-OK           VALUE '00'.
016000            05  WS-QENMINV-STATUS       PIC X(02).
016100                88  WS-QENMINV-OK           VALUE '00'.
016200            05  WS-QDTEUNP-STATUS       PIC X(02).
016300                88  WS-QDTEUNP-OK           VALUE '00'.
016400            05  WS-SYSOUT-STATUS        PIC X(02).
016500                88  WS-SYSOUT-OK            VALUE '00'.
016600            05  FILLER                  PIC X(02).
016700        77  RULE-SUB            COMP    PIC S9(04) VALUE ZERO.
016800        77  RULE-COUNT          COMP    PIC S9(04) VALUE ZERO.
016900        77  DATA-SUB            COMP    PIC S9(04) VALUE ZERO.
017000        77  DATA-COUNT          COMP    PIC S9(04) VALUE ZERO.
017100        77  PRIOR-SUB           COMP    PIC S9(04) VALUE ZERO.
017200        77  ALLOW-SUB           COMP    PIC S9(04) VALUE ZERO.
017300        77  WS-COLUMN-CODE      COMP    PIC S9(02) VALUE ZERO.
017400        77  NUM-COLUMNS         COMP    PIC S9(02) VALUE 5.
017500        77  WS-MATCH-SW         PIC X(01) VALUE 'N'.
017600            88  WS-MATCH-FOUND          VALUE 'Y'.
017700        77  WS-ENUM-OK-SW       PIC X(01) VALUE 'N'.
017800            88  WS-ENUM-IS-OK           VALUE 'Y'.
017900        77  WS-GUARDRAIL-SW     PIC X(01) VALUE 'N'.
018000            88  WS-GUARDRAIL-BREACH     VALUE 'Y'.
018100        77  WS-IMPACT-SW        PIC X(01) VALUE 'N'.
018200            88  WS-IMPACT-BREACHED      VALUE 'Y'.
018300        77  WS-CELL-SW          PIC X(01) VALUE 'N'.
018400            88  WS-CELL-BREACHED        VALUE 'Y'.
018500        77  WS-FOUND-DUP-RULE-SW PIC X(01) VALUE 'N'.
018600            88  WS-FOUND-DUP-RULE       VALUE 'Y'.
018700        77  WS-TOTAL-ROWS-BEFORE COMP   PIC S9(07) VALUE ZERO.
018800        77  WS-TOTAL-ROWS-AFTER COMP    PIC S9(07) VALUE ZERO.
018900        77  WS-DELTA-ROWS       COMP    PIC S9(07) VALUE ZERO.
019000        77  WS-TOTAL-CELLS      COMP    PIC S9(09) VALUE ZERO.
019100        77  WS-CELL-CHANGES     COMP    PIC S9(07) VALUE ZERO.
019200        77  WS-TRIM-AFFECTED    COMP    PIC S9(07) VALUE ZERO.
019300        77  WS-DROP-AFFECTED    COMP    PIC S9(07) VALUE ZERO.
019400        77  WS-DUP-RULE-SUB     COMP    PIC S9(04) VALUE ZERO.
019500        77  WS-IMPACT-PCT       COMP    PIC S9(5)V9(4) VALUE ZERO.
019600        77  WS-CELL-PCT         COMP    PIC S9(5)V9(4) VALUE ZERO.
019700        77  WS-IMPACT-LIMIT     COMP    PIC S9(03)V99 VALUE 2.00.
019800        77  WS-CELL-LIMIT       COMP    PIC S9(03)V99 VALUE 5.00.
019900        77  WS-IMPACT-PCT-R     COMP    PIC S9(03)V99 VALUE ZERO.
020000        77  WS-CELL-PCT-R       COMP    PIC S9(03)V99 VALUE ZERO.
020100        77  ZERO-VAL            COMP    PIC S9(01) VALUE ZERO.
020200        77  ONE-VAL             COMP    PIC S9(01) VALUE 1.
020300        01  WS-CURRENT-COLUMN-VALUE      PIC X(20).
020400        01  WS-DROP-SUBSET-NOTE          PIC X(12).
020500        01  WS-AMT-BEFORE                PIC S9(7)V9(2).
020600        01  WS-AMT-AFTER                 PIC S9(7)V9(2).
020700        01  WS-AMT-EDIT                  PIC -(6)9.99.
020800        01  WS-REPORT-EDIT-AREA.
020900            05  WS-ROWS-BEFORE-EDIT      PIC ZZZZZZ9.
021000            05  WS-ROWS-AFTER-EDIT       PIC ZZZZZZ9.
021100            05  WS-TRIM-EDIT             PIC ZZZZZZ9.
021200            05  WS-DROP-EDIT             PIC ZZZZZZ9.
021300            05  WS-IMPACT-PCT-EDIT       PIC ZZ9.99.
021400            05  WS-CELL-PCT-EDIT         PIC ZZ9.99.
021500            05  WS-FX-AFFECTED-EDIT      PIC ZZZZZZ9.
021600            05  WS-LIMIT-EDIT            PIC ZZ9.99.
021700            05  FILLER                   PIC X(04).
021800        01  WS-CURRENT-DATE-RAW.
021900            05  WS-CDR-YY                PIC 9(02).
022000            05  WS-CDR-MM                PIC 9(02).
022100            05  WS-CDR-DD                PIC 9(02).
022200            05  FILLER                   PIC X(02).
022300        01  WS-RUN-DATE.
022400            05  WS-RUN-CC                PIC 9(02).
022500            05  WS-RUN-YY                PIC 9(02).
022600            05  WS-RUN-MM                PIC 9(02).
022700            05  WS-RUN-DD                PIC 9(02).
022800        01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE PIC X(08).
022900            COPY DQDTEPRM.
023000            COPY DQSTRPRM.
023100            COPY DQQUARC.
023200            COPY DQABEND.
023300        01  RULE-TABLE.
023400            05  RULE-ENTRY OCCURS 12 TIMES.
023500                10  RT-TABLE             PIC X(12).
023600                10  RT-COLUMN            PIC X(12).
023700                10  RT-TYPE              PIC X(10).
023800                10  RT-MIN               PIC S9(7)V99.
023900                10  RT-MIN-FLAG          PIC X(01).
024000                    88  RT-MIN-PRESENT       VALUE 'Y'.
024100                10  RT-MAX               PIC S9(7)V99.
024200                10  RT-MAX-FLAG          PIC X(01).
024300                    88  RT-MAX-PRESENT       VALUE 'Y'.
024400                10  RT-ALLOWED-CNT       PIC 9(02).
024500                10  RT-ALLOWED-TABLE.
024600                    15  RT-ALLOWED OCCURS 8 TIMES
024700                                         PIC X(12).
024800                10  RT-ALLOWED-BLOCK REDEFINES RT-ALLOWED-TABLE
024900                                         PIC X(96).
025000                10  RT-MAX-NULLS         PIC 9(05).
025100                10  RT-MAX-NULLS-FLAG    PIC X(01).
025200                10  RT-MAX-NULL-FRAC     PIC 9V9(04).
025300                10  RT-MAX-NULL-FRAC-FG  PIC X(01).
025400                10  RT-MAX-AGE-DAYS      PIC 9(05).
025500                10  RT-MAX-AGE-FLAG      PIC X(01).
025600                10  RT-FILL-VALUE        PIC X(12).
025700                10  RT-FILL-FLAG         PIC X(01).
025800                    88  RT-FILL-PRESENT      VALUE 'Y'.
025900                10  RT-DUP-SUBSET        PIC X(12).
026000                10  RT-FIX-ACTION        PIC X(24).
026100                10  RT-FIX-AFFECTED      COMP PIC S9(07).
026200                10  RT-FIX-NOTES         PIC X(40).
026300                10  FILLER               PIC X(04).
026400        01  DATA-TABLE.
026500            05  DATA-ENTRY OCCURS 2000 TIMES.
026600                10  DT-ID                PIC X(10).
026700                10  DT-AMOUNT-A          PIC X(12).
026800                10  DT-AMOUNT-N REDEFINES DT-AMOUNT-A
026900                                         PIC S9(7)V9(2).
027000                10  DT-STATUS            PIC X(12).
027100                10  DT-NOTES             PIC X(20).
027200                10  DT-EVENT-DATE        PIC X(10).
027300                10  DT-DROPPED-SW        PIC X(01) VALUE 'N'.
027400                    88  DT-IS-DROPPED        VALUE 'Y'.
027500                10  FILLER               PIC X(05).
027600        PROCEDURE DIVISION.
027700        000-HOUSEKEEPING.
027800            OPEN INPUT  DQRULES DQDATA DQPARM.
027900            OPEN OUTPUT DQFIXRP QDUPROW QCLIPVL QENMINV QDTEUNP
028000                        SYSOUT.
028100            MOVE ZERO TO RULE-COUNT DATA-COUNT.
028200            MOVE ZERO TO WS-TOTAL-ROWS-BEFORE.
028300            PERFORM 010-READ-PARM-CARD THRU 010-EXIT.
028400            PERFORM 020-GET-RUN-DATE THRU 020-EXIT.
028500            PERFORM 040-LOAD-RULES THRU 040-EXIT.
028600            PERFORM 060-LOAD-DATA THRU 060-EXIT.
028700            MOVE DATA-COUNT TO WS-TOTAL-ROWS-BEFORE.
028800        000-EXIT.
028900            EXIT.
029000        010-READ-PARM-CARD.
029100            READ DQPARM.
029200            IF WS-DQPARM-EOF
029300                GO TO 010-EXIT.
029400            IF DQ-IMPACT-OVERRIDE
029500                MOVE DQ-PARM-IMPACT-PCT TO WS-IMPACT-LIMIT.
029600            IF DQ-CELL-OVERRIDE
029700                MOVE DQ-PARM-CELL-PCT TO WS-CELL-LIMIT.
029800        010-EXIT.
029900            EXIT.
030000**
030100**    11/02/98 PAG - WINDOW THE 2 DIGIT SYSTEM DATE THE SAME WAY
030200**    DQCHECK DOES - YEARS 00-49 ARE 20XX, 50-99 ARE 19XX.  USED
030300**    ONLY FOR THE SYSOUT COMPLETION STAMP, NOT FOR ANY FIX LOGIC.
030400**
030500        020-GET-RUN-DATE.
030600            ACCEPT WS-CURRENT-DATE-RAW FROM DATE.
030700            MOVE WS-CDR-YY TO WS-RUN-YY.
030800            MOVE WS-CDR-MM TO WS-RUN-MM.
030900            MOVE WS-CDR-DD TO WS-RUN-DD.
031000            IF WS-RUN-YY < 50
031100                MOVE 20 TO WS-RUN-CC
031200            ELSE
031300                MOVE 19 TO WS-RUN-CC.
031400        020-EXIT.
031500            EXIT.
031600        040-LOAD-RULES.
031700            READ DQRULES.
031800            IF WS-DQRULES-EOF
031900                GO TO 040-EXIT.
032000        040-LOAD-LOOP.
032100            ADD 1 TO RULE-COUNT.
032200            PERFORM 050-LOAD-ONE-RULE THRU 050-EXIT.
032300            READ DQRULES.
032400            IF WS-DQRULES-EOF
032500                GO TO 040-EXIT.
032600            GO TO 040-LOAD-LOOP.
032700        040-EXIT.
032800            EXIT.
032900        050-LOAD-ONE-RULE.
033000            MOVE RL-TABLE          TO RT-TABLE (RULE-COUNT).
033100            MOVE RL-COLUMN         TO RT-COLUMN (RULE-COUNT).
033200            MOVE RL-TYPE           TO RT-TYPE (RULE-COUNT).
033300            MOVE RL-MIN            TO RT-MIN (RULE-COUNT).
033400            MOVE RL-MIN-FLAG       TO RT-MIN-FLAG (RULE-COUNT).
033500            MOVE RL-MAX            TO RT-MAX (RULE-COUNT).
033600            MOVE RL-MAX-FLAG       TO RT-MAX-FLAG (RULE-COUNT).
033700            MOVE RL-ALLOWED-CNT    TO RT-ALLOWED-CNT (RULE-COUNT).
033800            MOVE RL-MAX-NULLS      TO RT-MAX-NULLS (RULE-COUNT).
033900            MOVE RL-MAX-NULLS-FLAG TO
034000                RT-MAX-NULLS-FLAG (RULE-COUNT).
034100            MOVE RL-MAX-NULL-FRAC  TO
034200                RT-MAX-NULL-FRAC (RULE-COUNT).
034300            MOVE RL-MAX-NULL-FRAC-FLAG TO
034400                RT-MAX-NULL-FRAC-FG (RULE-COUNT).
034500            MOVE RL-MAX-AGE-DAYS   TO
034600                RT-MAX-AGE-DAYS (RULE-COUNT).
034700            MOVE RL-MAX-AGE-FLAG   TO
034800                RT-MAX-AGE-FLAG (RULE-COUNT).
034900            MOVE RL-FILL-VALUE     TO RT-FILL-VALUE (RULE-COUNT).
035000            MOVE RL-FILL-FLAG      TO RT-FILL-FLAG (RULE-COUNT).
035100            MOVE RL-DUP-SUBSET     TO RT-DUP-SUBSET (RULE-COUNT).
035200            MOVE SPACES            TO RT-FIX-ACTION (RULE-COUNT).
035300            MOVE ZERO              TO
035400                RT-FIX-AFFECTED (RULE-COUNT).
035500            MOVE SPACES            TO RT-FIX-NOTES (RULE-COUNT).
035600            PERFORM 055-COPY-ALLOWED THRU 055-EXIT.
035700        050-EXIT.
035800            EXIT.
035900        055-COPY-ALLOWED.
036000            MOVE RL-ALLOWED-BLOCK TO
036100                RT-ALLOWED-BLOCK (RULE-COUNT).
036200        055-EXIT.
036300            EXIT.
036400        060-LOAD-DATA.
036500            READ DQDATA.
036600            IF WS-DQDATA-EOF
036700                GO TO 060-EXIT.
036800        060-LOAD-LOOP.
036900            ADD 1 TO DATA-COUNT.
037000            PERFORM 070-LOAD-ONE-ROW THRU 070-EXIT.
037100            READ DQDATA.
037200            IF WS-DQDATA-EOF
037300                GO TO 060-EXIT.
037400            GO TO 060-LOAD-LOOP.
037500        060-EXIT.
037600            EXIT.
037700        070-LOAD-ONE-ROW.
037800            MOVE DQ-ID          TO DT-ID (DATA-COUNT).
037900            MOVE DQ-AMOUNT-A    TO DT-AMOUNT-A (DATA-COUNT).
038000            MOVE DQ-STATUS      TO DT-STATUS (DATA-COUNT).
038100            MOVE DQ-NOTES       TO DT-NOTES (DATA-COUNT).
038200            MOVE DQ-EVENT-DATE  TO DT-EVENT-DATE (DATA-COUNT).
038300            MOVE 'N'            TO DT-DROPPED-SW (DATA-COUNT).
038400        070-EXIT.
038500            EXIT.
038600        100-MAINLINE.
038700            PERFORM 200-TRIM-ALL-STRINGS THRU 200-EXIT.
038800            PERFORM 300-DROP-DUPLICATES THRU 300-EXIT.
038900            PERFORM 400-APPLY-COLUMN-RULES THRU 400-EXIT
039000                VARYING RULE-SUB FROM 1 BY 1
039100                UNTIL RULE-SUB > RULE-COUNT.
039200            PERFORM 500-COMPUTE-TOTALS-AFTER THRU 500-EXIT.
039300            PERFORM 600-CHECK-GUARDRAILS THRU 600-EXIT.
039400            IF WS-GUARDRAIL-BREACH
039500                PERFORM 700-ABEND-RUN THRU 700-EXIT
039600            ELSE
039700                PERFORM 800-WRITE-FIX-REPORT THRU 800-EXIT
039800                IF NOT DQ-MODE-FIX-DRY-RUN
039900                    PERFORM 850-WRITE-CLEANED-DATA THRU 850-EXIT.
040000            PERFORM 999-CLEANUP THRU 999-EXIT.
040100            STOP RUN.
040200**
040300**    07/22/96 TJO - STRIP EVERY CHARACTER COLUMN ON EVERY ROW
040400**    BEFORE ANY OTHER FIX RUNS.  04/18/00 WJO - DQ-1301 - EACH
040500**    PARAGRAPH BELOW NOW SETS DQ-STR-LENGTH TO THE COLUMN'S OWN
040600**    WIDTH BEFORE THE CALL SO DQSTRTRM COMPARES THE RIGHT-HAND
040700**    EDGE OF THE REAL VALUE INSTEAD OF THE EDGE OF ITS 40-BYTE
040800**    BUFFER - A FIELD WITH NO LEADING OR TRAILING BLANKS OF ITS
040900**    OWN NO LONGER COMES BACK MARKED TRIMMED.
041000**
041100        200-TRIM-ALL-STRINGS.
041200            MOVE ZERO TO WS-TRIM-AFFECTED.
041300            MOVE ZERO TO DATA-SUB.
041400        200-TRIM-LOOP.
041500            ADD 1 TO DATA-SUB.
041600            IF DATA-SUB > DATA-COUNT
041700                GO TO 200-EXIT.
041800            PERFORM 230-TRIM-ID THRU 230-EXIT.
041900            PERFORM 240-TRIM-STATUS THRU 240-EXIT.
042000            PERFORM 250-TRIM-NOTES THRU 250-EXIT.
042100            PERFORM 260-TRIM-DATE THRU 260-EXIT.
042200            GO TO 200-TRIM-LOOP.
042300        200-EXIT.
042400            EXIT.
042500        230-TRIM-ID.
042600            MOVE SPACES TO DQ-STR-INPUT.
042700            MOVE DT-ID (DATA-SUB) TO DQ-STR-INPUT.
042800            MOVE 10 TO DQ-STR-LENGTH.
042900            CALL 'DQSTRTRM' USING DQ-STRTRM-PARM.
043000            IF DQ-STR-WAS-TRIMMED
043100                MOVE DQ-STR-OUTPUT (1:10) TO DT-ID (DATA-SUB)
043200                ADD 1 TO WS-TRIM-AFFECTED.
043300        230-EXIT.
043400            EXIT.
043500        240-TRIM-STATUS.
043600            MOVE SPACES TO DQ-STR-INPUT.
043700            MOVE DT-STATUS (DATA-SUB) TO DQ-STR-INPUT.
043800            MOVE 12 TO DQ-STR-LENGTH.
043900            CALL 'DQSTRTRM' USING DQ-STRTRM-PARM.
044000            IF DQ-STR-WAS-TRIMMED
044100                MOVE DQ-STR-OUTPUT (1:12) TO DT-STATUS (DATA-SUB)
044200                ADD 1 TO WS-TRIM-AFFECTED.
044300        240-EXIT.
044400            EXIT.
044500        250-TRIM-NOTES.
044600            MOVE SPACES TO DQ-STR-INPUT.
044700            MOVE DT-NOTES (DATA-SUB) TO DQ-STR-INPUT.
044800            MOVE 20 TO DQ-STR-LENGTH.
044900            CALL 'DQSTRTRM' USING DQ-STRTRM-PARM.
045000            IF DQ-STR-WAS-TRIMMED
045100                MOVE DQ-STR-OUTPUT (1:20) TO DT-NOTES (DATA-SUB)
045200                ADD 1 TO WS-TRIM-AFFECTED.
045300        250-EXIT.
045400            EXIT.
045500        260-TRIM-DATE.
045600            MOVE SPACES TO DQ-STR-INPUT.
045700            MOVE DT-EVENT-DATE (DATA-SUB) TO DQ-STR-INPUT.
045800            MOVE 10 TO DQ-STR-LENGTH.
045900            CALL 'DQSTRTRM' USING DQ-STRTRM-PARM.
046000            IF DQ-STR-WAS-TRIMMED
046100                MOVE DQ-STR-OUTPUT (1:10) TO
046200                    DT-EVENT-DATE (DATA-SUB)
046300                ADD 1 TO WS-TRIM-AFFECTED.
046400        260-EXIT.
046500            EXIT.
046600**
046700**    03/14/97 TJO - ONLY THE FIRST DUPLICATE RULE ON THE CARD
046800**    DECK IS HONORED.  A SECOND DUPLICATE CARD FOR THE SAME
046900**    TABLE HAS NEVER BEEN SEEN IN PRODUCTION, SO ONE PASS IS
047000**    ALL THIS PARAGRAPH ATTEMPTS.
047100**
047200        300-DROP-DUPLICATES.
047300            MOVE ZERO TO WS-DROP-AFFECTED.
047400            MOVE 'N' TO WS-FOUND-DUP-RULE-SW.
047500            MOVE ZERO TO RULE-SUB.
047600        300-FIND-LOOP.
047700            ADD 1 TO RULE-SUB.
047800            IF RULE-SUB > RULE-COUNT
047900                GO TO 300-AFTER-FIND.
048000            IF RT-TYPE (RULE-SUB) = 'DUPLICATE'
048100                MOVE 'Y' TO WS-FOUND-DUP-RULE-SW
048200                MOVE RULE-SUB TO WS-DUP-RULE-SUB
048300                MOVE RT-DUP-SUBSET (RULE-SUB) TO
048400                    WS-DROP-SUBSET-NOTE
048500                GO TO 300-AFTER-FIND.
048600            GO TO 300-FIND-LOOP.
048700        300-AFTER-FIND.
048800            IF NOT WS-FOUND-DUP-RULE
048900                GO TO 300-EXIT.
049000            MOVE ZERO TO DATA-SUB.
049100        300-SCAN-LOOP.
049200            ADD 1 TO DATA-SUB.
049300            IF DATA-SUB > DATA-COUNT
049400                GO TO 300-EXIT.
049500            IF DT-IS-DROPPED (DATA-SUB)
049600                GO TO 300-SCAN-LOOP.
049700            PERFORM 320-SCAN-ROW-FOR-DUP THRU 320-EXIT.
049800            GO TO 300-SCAN-LOOP.
049900        300-EXIT.
050000            EXIT.
050100        320-SCAN-ROW-FOR-DUP.
050200            MOVE 'N' TO WS-MATCH-SW.
050300            MOVE ZERO TO PRIOR-SUB.
050400        320-PRIOR-LOOP.
050500            ADD 1 TO PRIOR-SUB.
050600            IF PRIOR-SUB >= DATA-SUB
050700                GO TO 320-EXIT.
050800            PERFORM 330-COMPARE-TO-PRIOR THRU 330-EXIT.
050900            IF WS-MATCH-FOUND
051000                GO TO 320-EXIT.
051100            GO TO 320-PRIOR-LOOP.
051200        320-EXIT.
051300            IF WS-MATCH-FOUND
051400                PERFORM 340-DROP-ONE-ROW THRU 340-EXIT.
051500            EXIT.
051600        330-COMPARE-TO-PRIOR.
051700            IF WS-DROP-SUBSET-NOTE NOT = SPACES
051800                GO TO 332-COMPARE-SUBSET.
051900            IF DATA-ENTRY (DATA-SUB) = DATA-ENTRY (PRIOR-SUB)
052000                MOVE 'Y' TO WS-MATCH-SW.
052100            GO TO 330-EXIT.
052200        332-COMPARE-SUBSET.
052300            IF WS-DROP-SUBSET-NOTE NOT = 'ID'
052400                GO TO 333-NOT-ID.
052500            IF DT-ID (DATA-SUB) = DT-ID (PRIOR-SUB)
052600                MOVE 'Y' TO WS-MATCH-SW.
052700            GO TO 330-EXIT.
052800        333-NOT-ID.
052900            IF WS-DROP-SUBSET-NOTE NOT = 'AMOUNT'
053000                GO TO 334-NOT-AMOUNT.
053100            IF DT-AMOUNT-A (DATA-SUB) = DT-AMOUNT-A (PRIOR-SUB)
053200                MOVE 'Y' TO WS-MATCH-SW.
053300            GO TO 330-EXIT.
053400        334-NOT-AMOUNT.
053500            IF WS-DROP-SUBSET-NOTE NOT = 'STATUS'
053600                GO TO 335-NOT-STATUS.
053700            IF DT-STATUS (DATA-SUB) = DT-STATUS (PRIOR-SUB)
053800                MOVE 'Y' TO WS-MATCH-SW.
053900            GO TO 330-EXIT.
054000        335-NOT-STATUS.
054100            IF WS-DROP-SUBSET-NOTE NOT = 'NOTES'
054200                GO TO 336-NOT-NOTES.
054300            IF DT-NOTES (DATA-SUB) = DT-NOTES (PRIOR-SUB)
054400                MOVE 'Y' TO WS-MATCH-SW.
054500            GO TO 330-EXIT.
054600        336-NOT-NOTES.
054700            IF WS-DROP-SUBSET-NOTE NOT = 'EVENT-DATE'
054800                GO TO 337-NOT-EVTDATE.
054900            IF DT-EVENT-DATE (DATA-SUB) =
055000                DT-EVENT-DATE (PRIOR-SUB)
055100                MOVE 'Y' TO WS-MATCH-SW.
055200            GO TO 330-EXIT.
055300        337-NOT-EVTDATE.
055400            IF DATA-ENTRY (DATA-SUB) = DATA-ENTRY (PRIOR-SUB)
055500                MOVE 'Y' TO WS-MATCH-SW.
055600        330-EXIT.
055700            EXIT.
055800        340-DROP-ONE-ROW.
055900            MOVE 'Y' TO DT-DROPPED-SW (DATA-SUB).
056000            ADD 1 TO WS-DROP-AFFECTED.
056100            MOVE SPACES TO DQ-QUARANTINE-RECORD.
056200            MOVE RT-TABLE (WS-DUP-RULE-SUB) TO QR-TABLE.
056300            MOVE WS-DROP-SUBSET-NOTE       TO QR-COLUMN.
056400            MOVE 'DROP-DUPLICATES'        TO QR-ACTION.
056500            MOVE SPACES                   TO QR-BEFORE.
056600            MOVE SPACES                   TO QR-AFTER.
056700            MOVE DT-ID (DATA-SUB)          TO QR-DATA-ROW (1:10).
056800            MOVE DT-AMOUNT-A (DATA-SUB)    TO QR-DATA-ROW (11:12).
056900            MOVE DT-STATUS (DATA-SUB)      TO QR-DATA-ROW (23:12).
057000            MOVE DT-NOTES (DATA-SUB)       TO QR-DATA-ROW (35:20).
057100            MOVE DT-EVENT-DATE (DATA-SUB)  TO QR-DATA-ROW (55:10).
057200            MOVE DQ-QUARANTINE-RECORD      TO QDUPROW-REC.
057300            WRITE QDUPROW-REC.
057400        340-EXIT.
057500            EXIT.
057600        400-APPLY-COLUMN-RULES.
057700            IF RT-TYPE (RULE-SUB) = 'RANGE'
057800                PERFORM 450-FIX-RANGE-RULE THRU 450-EXIT
057900            ELSE
058000            IF RT-TYPE (RULE-SUB) = 'ENUM'
058100                PERFORM 460-FIX-ENUM-RULE THRU 460-EXIT
058200            ELSE
058300            IF RT-TYPE (RULE-SUB) = 'NULLRATE'
058400                PERFORM 470-FIX-NULLRATE-RULE THRU 470-EXIT
058500            ELSE
058600            IF RT-TYPE (RULE-SUB) = 'FRESHNESS'
058700                PERFORM 480-FIX-FRESHNESS-RULE THRU 480-EXIT.
058800        400-EXIT.
058900            EXIT.
059000        410-RESOLVE-COLUMN.
059100            IF RT-COLUMN (RULE-SUB) = 'ID'
059200                MOVE 1 TO WS-COLUMN-CODE
059300            ELSE
059400            IF RT-COLUMN (RULE-SUB) = 'AMOUNT'
059500                MOVE 2 TO WS-COLUMN-CODE
059600            ELSE
059700            IF RT-COLUMN (RULE-SUB) = 'STATUS'
059800                MOVE 3 TO WS-COLUMN-CODE
059900            ELSE
060000            IF RT-COLUMN (RULE-SUB) = 'NOTES'
060100                MOVE 4 TO WS-COLUMN-CODE
060200            ELSE
060300            IF RT-COLUMN (RULE-SUB) = 'EVENT-DATE'
060400                MOVE 5 TO WS-COLUMN-CODE
060500            ELSE
060600                MOVE ZERO TO WS-COLUMN-CODE.
060700        410-EXIT.
060800            EXIT.
060900        420-GET-COLUMN-VALUE.
061000            MOVE SPACES TO WS-CURRENT-COLUMN-VALUE.
061100            IF WS-COLUMN-CODE = 1
061200                MOVE DT-ID (DATA-SUB) TO WS-CURRENT-COLUMN-VALUE
061300            ELSE
061400            IF WS-COLUMN-CODE = 2
061500                MOVE DT-AMOUNT-A (DATA-SUB) TO
061600                    WS-CURRENT-COLUMN-VALUE (1:12)
061700            ELSE
061800            IF WS-COLUMN-CODE = 3
061900                MOVE DT-STATUS (DATA-SUB) TO
062000                    WS-CURRENT-COLUMN-VALUE
062100            ELSE
062200            IF WS-COLUMN-CODE = 4
062300                MOVE DT-NOTES (DATA-SUB) TO
062400                    WS-CURRENT-COLUMN-VALUE
062500            ELSE
062600            IF WS-COLUMN-CODE = 5
062700                MOVE DT-EVENT-DATE (DATA-SUB) TO
062800                    WS-CURRENT-COLUMN-VALUE (1:10).
062900        420-EXIT.
063000            EXIT.
063100**
063200**    RANGE ONLY EVER APPLIES TO THE AMOUNT COLUMN ON THIS FIXED
063300**    80 BYTE LAYOUT - IT IS THE ONLY NUMERIC FIELD ON THE ROW.
063400**    A RANGE CARD NAMING ANY OTHER COLUMN IS SKIPPED ENTIRELY.
063500**
063600        450-FIX-RANGE-RULE.
063700            PERFORM 410-RESOLVE-COLUMN THRU 410-EXIT.
063800            IF WS-COLUMN-CODE NOT = 2
063900                GO TO 459-FINISH-RANGE.
064000            MOVE ZERO TO DATA-SUB.
064100        450-RANGE-LOOP.
064200            ADD 1 TO DATA-SUB.
064300            IF DATA-SUB > DATA-COUNT
064400                GO TO 459-FINISH-RANGE.
064500            IF DT-IS-DROPPED (DATA-SUB)
064600                GO TO 450-RANGE-LOOP.
064700            PERFORM 455-TEST-ONE-AMOUNT THRU 455-EXIT.
064800            GO TO 450-RANGE-LOOP.
064900        459-FINISH-RANGE.
065000            IF RT-FIX-AFFECTED (RULE-SUB) > ZERO
065100                MOVE 'CLIP' TO RT-FIX-ACTION (RULE-SUB)
065200                STRING 'MIN/MAX CLIP ON ' DELIMITED BY SIZE
065300                    RT-COLUMN (RULE-SUB) DELIMITED BY SPACE
065400                    INTO RT-FIX-NOTES (RULE-SUB).
065500        450-EXIT.
065600            EXIT.
065700        455-TEST-ONE-AMOUNT.
065800            IF DT-AMOUNT-A (DATA-SUB) = SPACES OR
065900               DT-AMOUNT-A (DATA-SUB) NOT NUMERIC
066000                GO TO 455-EXIT.
066100            MOVE DT-AMOUNT-N (DATA-SUB) TO WS-AMT-BEFORE.
066200            IF RT-MIN-PRESENT (RULE-SUB) AND
066300               DT-AMOUNT-N (DATA-SUB) < RT-MIN (RULE-SUB)
066400                MOVE RT-MIN (RULE-SUB) TO DT-AMOUNT-N (DATA-SUB)
066500                PERFORM 458-WRITE-CLIP-QUARANTINE THRU 458-EXIT
066600            ELSE
066700            IF RT-MAX-PRESENT (RULE-SUB) AND
066800               DT-AMOUNT-N (DATA-SUB) > RT-MAX (RULE-SUB)
066900                MOVE RT-MAX (RULE-SUB) TO DT-AMOUNT-N (DATA-SUB)
067000                PERFORM 458-WRITE-CLIP-QUARANTINE THRU 458-EXIT.
067100        455-EXIT.
067200            EXIT.
067300        458-WRITE-CLIP-QUARANTINE.
067400            MOVE DT-AMOUNT-N (DATA-SUB) TO WS-AMT-AFTER.
067500            ADD 1 TO RT-FIX-AFFECTED (RULE-SUB).
067600            MOVE SPACES TO DQ-QUARANTINE-RECORD.
067700            MOVE RT-TABLE (RULE-SUB)  TO QR-TABLE.
067800            MOVE RT-COLUMN (RULE-SUB) TO QR-COLUMN.
067900            MOVE 'CLIP'               TO QR-ACTION.
068000            MOVE WS-AMT-BEFORE        TO WS-AMT-EDIT.
068100            MOVE WS-AMT-EDIT          TO QR-BEFORE.
068200            MOVE WS-AMT-AFTER         TO WS-AMT-EDIT.
068300            MOVE WS-AMT-EDIT          TO QR-AFTER.
068400            MOVE DT-ID (DATA-SUB)     TO QR-DATA-ROW (1:10).
068500            MOVE DQ-QUARANTINE-RECORD TO QCLIPVL-REC.
068600            WRITE QCLIPVL-REC.
068700        458-EXIT.
068800            EXIT.
068900**
069000**    ENUM IS REPORT ONLY - THE DATA IS NEVER CHANGED.  A NULL
069100**    VALUE IS TREATED AS INVALID THE SAME WAY THE CHECK ENGINE
069200**    TREATS IT, SO A ROW THAT FAILS THE CHECK IS THE SAME ROW
069300**    THAT LANDS IN THE QUARANTINE FILE HERE.
069400**
069500        460-FIX-ENUM-RULE.
069600            PERFORM 410-RESOLVE-COLUMN THRU 410-EXIT.
069700            IF WS-COLUMN-CODE = ZERO
069800                GO TO 469-FINISH-ENUM.
069900            MOVE ZERO TO DATA-SUB.
070000        460-ENUM-LOOP.
070100            ADD 1 TO DATA-SUB.
070200            IF DATA-SUB > DATA-COUNT
070300                GO TO 469-FINISH-ENUM.
070400            IF DT-IS-DROPPED (DATA-SUB)
070500                GO TO 460-ENUM-LOOP.
070600            PERFORM 465-TEST-ONE-VALUE THRU 465-EXIT.
070700            GO TO 460-ENUM-LOOP.
070800        469-FINISH-ENUM.
070900            IF RT-FIX-AFFECTED (RULE-SUB) > ZERO
071000                MOVE 'QUARANTINE-INVALID-ENUM' TO
071100                    RT-FIX-ACTION (RULE-SUB)
071200                STRING 'INVALID VALUES ON ' DELIMITED BY SIZE
071300                    RT-COLUMN (RULE-SUB) DELIMITED BY SPACE
071400                    INTO RT-FIX-NOTES (RULE-SUB).
071500        460-EXIT.
071600            EXIT.
071700        465-TEST-ONE-VALUE.
071800            PERFORM 420-GET-COLUMN-VALUE THRU 420-EXIT.
071900            MOVE 'N' TO WS-ENUM-OK-SW.
072000            IF WS-CURRENT-COLUMN-VALUE NOT = SPACES
072100                PERFORM 467-SCAN-ALLOWED THRU 467-EXIT.
072200            IF NOT WS-ENUM-IS-OK
072300                ADD 1 TO RT-FIX-AFFECTED (RULE-SUB)
072400                MOVE SPACES TO DQ-QUARANTINE-RECORD
072500                MOVE RT-TABLE (RULE-SUB)  TO QR-TABLE
072600                MOVE RT-COLUMN (RULE-SUB) TO QR-COLUMN
072700                MOVE 'QUARANTINE-INVALID-ENUM' TO QR-ACTION
072800                MOVE WS-CURRENT-COLUMN-VALUE TO QR-BEFORE (1:14)
072900                MOVE SPACES               TO QR-AFTER
073000                MOVE DT-ID (DATA-SUB)     TO QR-DATA-ROW (1:10)
073100                MOVE DQ-QUARANTINE-RECORD TO QENMINV-REC
073200                WRITE QENMINV-REC.
073300        465-EXIT.
073400            EXIT.
073500        467-SCAN-ALLOWED.
073600            MOVE ZERO TO ALLOW-SUB.
073700        467-ALLOW-LOOP.
073800            ADD 1 TO ALLOW-SUB.
073900            IF ALLOW-SUB > RT-ALLOWED-CNT (RULE-SUB)
074000                GO TO 467-EXIT.
074100            IF WS-CURRENT-COLUMN-VALUE (1:12) =
074200               RT-ALLOWED (RULE-SUB, ALLOW-SUB)
074300                MOVE 'Y' TO WS-ENUM-OK-SW
074400                GO TO 467-EXIT.
074500            GO TO 467-ALLOW-LOOP.
074600        467-EXIT.
074700            EXIT.
074800**
074900**    09/03/96 TJO - FILLNA ONLY RUNS WHEN THE RULE CARD CARRIES
075000**    A FILL VALUE.  A NULLRATE CARD WITH NO FILL VALUE IS A
075100**    REPORT-ONLY CARD AND IS LEFT ALONE BY THE FIX PIPELINE.
075200**
075300        470-FIX-NULLRATE-RULE.
075400            IF NOT RT-FILL-PRESENT (RULE-SUB)
075500                GO TO 470-EXIT.
075600            PERFORM 410-RESOLVE-COLUMN THRU 410-EXIT.
075700            IF WS-COLUMN-CODE = ZERO
075800                GO TO 479-FINISH-NULLRATE.
075900            MOVE ZERO TO DATA-SUB.
076000        470-FILL-LOOP.
076100            ADD 1 TO DATA-SUB.
076200            IF DATA-SUB > DATA-COUNT
076300                GO TO 479-FINISH-NULLRATE.
076400            IF DT-IS-DROPPED (DATA-SUB)
076500                GO TO 470-FILL-LOOP.
076600            PERFORM 475-TEST-ONE-NULL THRU 475-EXIT.
076700            GO TO 470-FILL-LOOP.
076800        479-FINISH-NULLRATE.
076900            IF RT-FIX-AFFECTED (RULE-SUB) > ZERO
077000                MOVE 'FILLNA' TO RT-FIX-ACTION (RULE-SUB)
077100                STRING 'FILL VALUE ' DELIMITED BY SIZE
077200                    RT-FILL-VALUE (RULE-SUB) DELIMITED BY SPACE
077300                    INTO RT-FIX-NOTES (RULE-SUB).
077400        470-EXIT.
077500            EXIT.
077600        475-TEST-ONE-NULL.
077700            PERFORM 420-GET-COLUMN-VALUE THRU 420-EXIT.
077800            IF WS-CURRENT-COLUMN-VALUE NOT = SPACES
077900                GO TO 475-EXIT.
078000            IF WS-COLUMN-CODE = 1
078100                MOVE RT-FILL-VALUE (RULE-SUB) TO DT-ID (DATA-SUB)
078200            ELSE
078300            IF WS-COLUMN-CODE = 2
078400                MOVE RT-FILL-VALUE (RULE-SUB) TO
078500                    DT-AMOUNT-A (DATA-SUB)
078600            ELSE
078700            IF WS-COLUMN-CODE = 3
078800                MOVE RT-FILL-VALUE (RULE-SUB) TO
078900                    DT-STATUS (DATA-SUB)
079000            ELSE
079100            IF WS-COLUMN-CODE = 4
079200                MOVE RT-FILL-VALUE (RULE-SUB) TO
079300                    DT-NOTES (DATA-SUB)
079400            ELSE
079500            IF WS-COLUMN-CODE = 5
079600                MOVE RT-FILL-VALUE (RULE-SUB) TO
079700                    DT-EVENT-DATE (DATA-SUB).
079800            ADD 1 TO RT-FIX-AFFECTED (RULE-SUB).
079900        475-EXIT.
080000            EXIT.
080100**
080200**    FRESHNESS ONLY EVER APPLIES TO THE EVENT-DATE COLUMN.  A
080300**    DATE THAT PARSES IS ALREADY IN CANONICAL CCYY-MM-DD FORM
080400**    ON THIS LAYOUT SO NO REWRITE IS NEEDED FOR THE GOOD ONES.
080500**
080600        480-FIX-FRESHNESS-RULE.
080700            PERFORM 410-RESOLVE-COLUMN THRU 410-EXIT.
080800            IF WS-COLUMN-CODE NOT = 5
080900                GO TO 489-FINISH-FRESHNESS.
081000            MOVE ZERO TO DATA-SUB.
081100        480-DATE-LOOP.
081200            ADD 1 TO DATA-SUB.
081300            IF DATA-SUB > DATA-COUNT
081400                GO TO 489-FINISH-FRESHNESS.
081500            IF DT-IS-DROPPED (DATA-SUB)
081600                GO TO 480-DATE-LOOP.
081700            PERFORM 485-TEST-ONE-DATE THRU 485-EXIT.
081800            GO TO 480-DATE-LOOP.
081900        489-FINISH-FRESHNESS.
082000            IF RT-FIX-AFFECTED (RULE-SUB) > ZERO
082100                MOVE 'QUARANTINE-UNPARSED-DATES' TO
082200                    RT-FIX-ACTION (RULE-SUB)
082300                MOVE 'UNPARSEABLE EVENT-DATE VALUES' TO
082400                    RT-FIX-NOTES (RULE-SUB).
082500        480-EXIT.
082600            EXIT.
082700        485-TEST-ONE-DATE.
082800            IF DT-EVENT-DATE (DATA-SUB) = SPACES
082900                GO TO 485-EXIT.
083000            MOVE DT-EVENT-DATE (DATA-SUB) TO DQ-DTE-INPUT.
083100            CALL 'DQDTEVAL' USING DQ-DTEVAL-PARM.
083200            IF DQ-DTE-INVALID
083300                ADD 1 TO RT-FIX-AFFECTED (RULE-SUB)
083400                MOVE SPACES TO DQ-QUARANTINE-RECORD
083500                MOVE RT-TABLE (RULE-SUB)  TO QR-TABLE
083600                MOVE RT-COLUMN (RULE-SUB) TO QR-COLUMN
083700                MOVE 'QUARANTINE-UNPARSED-DATES' TO QR-ACTION
083800                MOVE DT-EVENT-DATE (DATA-SUB) TO QR-BEFORE (1:10)
083900                MOVE SPACES               TO QR-AFTER
084000                MOVE DT-ID (DATA-SUB)     TO QR-DATA-ROW (1:10)
084100                MOVE DQ-QUARANTINE-RECORD TO QDTEUNP-REC
084200                WRITE QDTEUNP-REC.
084300        485-EXIT.
084400            EXIT.
084500        500-COMPUTE-TOTALS-AFTER.
084600            COMPUTE WS-TOTAL-ROWS-AFTER =
084700                WS-TOTAL-ROWS-BEFORE - WS-DROP-AFFECTED.
084800            COMPUTE WS-TOTAL-CELLS =
084900                WS-TOTAL-ROWS-BEFORE * NUM-COLUMNS.
085000            MOVE WS-TRIM-AFFECTED TO WS-CELL-CHANGES.
085100            MOVE ZERO TO RULE-SUB.
085200        500-SUM-LOOP.
085300            ADD 1 TO RULE-SUB.
085400            IF RULE-SUB > RULE-COUNT
085500                GO TO 500-EXIT.
085600            IF RT-TYPE (RULE-SUB) NOT = 'DUPLICATE'
085700                ADD RT-FIX-AFFECTED (RULE-SUB) TO WS-CELL-CHANGES.
085800            GO TO 500-SUM-LOOP.
085900        500-EXIT.
086000            EXIT.
086100**
086200**    03/14/97 TJO - PERCENTAGES ARE COMPARED AT FULL PRECISION,
086300**    NOT THE ROUNDED DISPLAY VALUE - A RUN RIGHT AT THE LIMIT
086400**    MUST NOT SLIP THROUGH BECAUSE THE DISPLAY FIELD ROUNDED
086500**    DOWN.  SEE WS-IMPACT-PCT-R / WS-CELL-PCT-R BELOW FOR THE
086600**    ROUNDED COPY USED ONLY ON THE ABEND MESSAGE.
086700**
086800        600-CHECK-GUARDRAILS.
086900            MOVE 'N' TO WS-GUARDRAIL-SW.
087000            MOVE 'N' TO WS-IMPACT-SW.
087100            MOVE 'N' TO WS-CELL-SW.
087200            IF WS-TOTAL-ROWS-BEFORE = ZERO
087300                MOVE ZERO TO WS-IMPACT-PCT
087400                MOVE ZERO TO WS-CELL-PCT
087500                GO TO 600-EXIT.
087600            COMPUTE WS-DELTA-ROWS =
087700                WS-TOTAL-ROWS-BEFORE - WS-TOTAL-ROWS-AFTER.
087800            COMPUTE WS-IMPACT-PCT =
087900                (WS-DELTA-ROWS * 100) / WS-TOTAL-ROWS-BEFORE.
088000            COMPUTE WS-CELL-PCT =
088100                (WS-CELL-CHANGES * 100) / WS-TOTAL-CELLS.
088200            IF WS-IMPACT-PCT > WS-IMPACT-LIMIT
088300                MOVE 'Y' TO WS-IMPACT-SW
088400                MOVE 'Y' TO WS-GUARDRAIL-SW.
088500            IF WS-CELL-PCT > WS-CELL-LIMIT
088600                MOVE 'Y' TO WS-CELL-SW
088700                MOVE 'Y' TO WS-GUARDRAIL-SW.
088800        600-EXIT.
088900            EXIT.
089000**
089100**    06/09/99 RJH - ABEND PATH WRITES ONE DIAGNOSTIC RECORD PER
089200**    GUARDRAIL THAT TRIPPED, THEN FORCES A DIVIDE EXCEPTION SO
089300**    THE STEP CONDITION CODE SHOWS THE RUN FAILED - DO NOT
089400**    "IMPROVE" THIS TO A CLEAN STOP RUN, OPS DEPENDS ON THE
089500**    ABEND TO PAGE THE OVERNIGHT QUEUE.
089600**
089700        700-ABEND-RUN.
089800            IF WS-IMPACT-BREACHED
089900                COMPUTE WS-IMPACT-PCT-R ROUNDED = WS-IMPACT-PCT
090000                MOVE WS-IMPACT-PCT-R TO WS-IMPACT-PCT-EDIT
090100                MOVE WS-IMPACT-LIMIT TO WS-LIMIT-EDIT
090200                MOVE 'DQFIX 600-CHECK-GUARDRAILS' TO PARA-NAME
090300                MOVE 'ROW IMPACT PCT EXCEEDS LIMIT' TO
090400                    ABEND-REASON
090500                MOVE WS-LIMIT-EDIT TO EXPECTED-VAL
090600                MOVE WS-IMPACT-PCT-EDIT TO ACTUAL-VAL
090700                MOVE ABEND-REC TO SYSOUT-REC
090800                WRITE SYSOUT-REC.
090900            IF WS-CELL-BREACHED
091000                COMPUTE WS-CELL-PCT-R ROUNDED = WS-CELL-PCT
091100                MOVE WS-CELL-PCT-R TO WS-CELL-PCT-EDIT
091200                MOVE WS-CELL-LIMIT TO WS-LIMIT-EDIT
091300                MOVE 'DQFIX 600-CHECK-GUARDRAILS' TO PARA-NAME
091400                MOVE 'CELL CHANGE PCT EXCEEDS LIMIT' TO
091500                    ABEND-REASON
091600                MOVE WS-LIMIT-EDIT TO EXPECTED-VAL
091700                MOVE WS-CELL-PCT-EDIT TO ACTUAL-VAL
091800                MOVE ABEND-REC TO SYSOUT-REC
091900                WRITE SYSOUT-REC.
092000            CLOSE DQRULES DQDATA DQPARM DQFIXRP QDUPROW QCLIPVL
092100                  QENMINV QDTEUNP SYSOUT.
092200            DIVIDE ZERO-VAL INTO ONE-VAL.
092300        700-EXIT.
092400            EXIT.
092500        800-WRITE-FIX-REPORT.
092600            MOVE SPACES TO DQ-FIX-AS-HEADER.
092700            MOVE WS-TOTAL-ROWS-BEFORE TO FH-TOTAL-ROWS-BEFORE.
092800            MOVE WS-TOTAL-ROWS-AFTER  TO FH-TOTAL-ROWS-AFTER.
092900            MOVE 'FIX REPORT TOTALS'  TO FH-TAG.
093000            WRITE DQ-FIX-OUTPUT-REC.
093100            IF WS-TRIM-AFFECTED > ZERO
093200                PERFORM 810-WRITE-TRIM-DETAIL THRU 810-EXIT.
093300            IF WS-DROP-AFFECTED > ZERO
093400                PERFORM 820-WRITE-DROP-DETAIL THRU 820-EXIT.
093500            MOVE ZERO TO RULE-SUB.
093600        800-DETAIL-LOOP.
093700            ADD 1 TO RULE-SUB.
093800            IF RULE-SUB > RULE-COUNT
093900                GO TO 800-EXIT.
094000            IF RT-FIX-AFFECTED (RULE-SUB) > ZERO
094100                PERFORM 830-WRITE-RULE-DETAIL THRU 830-EXIT.
094200            GO TO 800-DETAIL-LOOP.
094300        800-EXIT.
094400            EXIT.
094500        810-WRITE-TRIM-DETAIL.
094600            MOVE SPACES TO DQ-FIX-AS-DETAIL.
094700            MOVE 'STRIP LEADING/TRAILING BLANKS' TO FA-RULE.
094800            MOVE SPACES TO FA-TABLE.
094900            MOVE SPACES TO FA-COLUMN.
095000            MOVE 'TRIM-STRINGS' TO FA-ACTION.
095100            MOVE WS-TRIM-AFFECTED TO FA-AFFECTED.
095200            MOVE 'ALL CHARACTER COLUMNS, ALL ROWS' TO FA-NOTES.
095300            WRITE DQ-FIX-OUTPUT-REC.
095400        810-EXIT.
095500            EXIT.
095600        820-WRITE-DROP-DETAIL.
095700            MOVE SPACES TO DQ-FIX-AS-DETAIL.
095800            MOVE 'DROP DUPLICATE ROWS, KEEP FIRST' TO FA-RULE.
095900            MOVE RT-TABLE (WS-DUP-RULE-SUB) TO FA-TABLE.
096000            MOVE WS-DROP-SUBSET-NOTE TO FA-COLUMN.
096100            MOVE 'DROP-DUPLICATES' TO FA-ACTION.
096200            MOVE WS-DROP-AFFECTED TO FA-AFFECTED.
096300            IF WS-DROP-SUBSET-NOTE = SPACES
096400                MOVE 'SUBSET = FULL ROW' TO FA-NOTES
096500            ELSE
096600                STRING 'SUBSET = ' DELIMITED BY SIZE
096700                    WS-DROP-SUBSET-NOTE DELIMITED BY SPACE
096800                    INTO FA-NOTES.
096900            WRITE DQ-FIX-OUTPUT-REC.
097000        820-EXIT.
097100            EXIT.
097200        830-WRITE-RULE-DETAIL.
097300            MOVE SPACES TO DQ-FIX-AS-DETAIL.
097400            STRING RT-TYPE (RULE-SUB) DELIMITED BY SPACE
097500                ' RULE' DELIMITED BY SIZE
097600                INTO FA-RULE.
097700            MOVE RT-TABLE (RULE-SUB)  TO FA-TABLE.
097800            MOVE RT-COLUMN (RULE-SUB) TO FA-COLUMN.
097900            MOVE RT-FIX-ACTION (RULE-SUB) TO FA-ACTION.
098000            MOVE RT-FIX-AFFECTED (RULE-SUB) TO FA-AFFECTED.
098100            MOVE RT-FIX-NOTES (RULE-SUB) TO FA-NOTES.
098200            WRITE DQ-FIX-OUTPUT-REC.
098300        830-EXIT.
098400            EXIT.
098500        850-WRITE-CLEANED-DATA.
098600            OPEN OUTPUT DQCLEAN.
098700            MOVE ZERO TO DATA-SUB.
098800        850-CLEAN-LOOP.
098900            ADD 1 TO DATA-SUB.
099000            IF DATA-SUB > DATA-COUNT
099100                GO TO 850-AFTER-LOOP.
099200            IF DT-IS-DROPPED (DATA-SUB)
099300                GO TO 850-CLEAN-LOOP.
099400            PERFORM 855-WRITE-ONE-CLEAN-ROW THRU 855-EXIT.
099500            GO TO 850-CLEAN-LOOP.
099600        850-AFTER-LOOP.
099700            CLOSE DQCLEAN.
099800        850-EXIT.
099900            EXIT.
100000        855-WRITE-ONE-CLEAN-ROW.
100100            MOVE SPACES TO DQCLEAN-TEXT.
100200            MOVE DT-ID (DATA-SUB)         TO DQCLEAN-TEXT (1:10).
100300            MOVE DT-AMOUNT-A (DATA-SUB)   TO DQCLEAN-TEXT (11:12).
100400            MOVE DT-STATUS (DATA-SUB)     TO DQCLEAN-TEXT (23:12).
100500            MOVE DT-NOTES (DATA-SUB)      TO DQCLEAN-TEXT (35:20).
100600            MOVE DT-EVENT-DATE (DATA-SUB) TO DQCLEAN-TEXT (55:10).
100700            WRITE DQCLEAN-REC.
100800        855-EXIT.
100900            EXIT.
101000        999-CLEANUP.
101100            MOVE WS-TOTAL-ROWS-BEFORE TO WS-ROWS-BEFORE-EDIT.
101200            MOVE WS-TOTAL-ROWS-AFTER  TO WS-ROWS-AFTER-EDIT.
101300            MOVE SPACES TO SYSOUT-REC.
101400            STRING 'DQFIX COMPLETE - ROWS BEFORE '
101500                DELIMITED BY SIZE
101600                WS-ROWS-BEFORE-EDIT DELIMITED BY SIZE
101700                ' AFTER ' DELIMITED BY SIZE
101800                WS-ROWS-AFTER-EDIT DELIMITED BY SIZE
101900                ' RUN DATE ' DELIMITED BY SIZE
102000                WS-RUN-DATE-R DELIMITED BY SIZE
102100                INTO SYSOUT-REC.
102200            WRITE SYSOUT-REC.
102300            CLOSE DQRULES DQDATA DQPARM DQFIXRP QDUPROW QCLIPVL
102400                  QENMINV QDTEUNP SYSOUT.
102500        999-EXIT.
102600            EXIT.
