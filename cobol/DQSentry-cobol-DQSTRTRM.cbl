000100*****************************************************************
000200**  DQSTRTRM                                                     *
000300*****************************************************************
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.  DQSTRTRM.
000600        AUTHOR. R. HANNAH.
000700        INSTALLATION. COBOL DEV CENTER.
000800        DATE-WRITTEN. 01/09/95.
000900        DATE-COMPILED. 01/09/95.
001000        SECURITY. NON-CONFIDENTIAL.
001100*****************************************************************
001200**  REMARKS.                                                     *
001300**  CALLED BY DQFIX TO APPLY THE TRIM-STRINGS FIX.  STRIPS       *
001400**  LEADING AND TRAILING BLANKS FROM A FIELD BY SCANNING BYTE    *
001500**  BY BYTE - NO INTRINSIC FUNCTIONS ARE USED, PER STANDARD      *
001600**  SHOP PRACTICE ON THIS COMPILER LEVEL.                        *
001700**                                                               *
001800**  CHANGE LOG.                                                  *
001900**    01/09/95  RJH  DQ-0006  ORIGINAL CODING.                   *
002000**    09/03/96  TJO  DQ-0052  FIELD WAS ALL BLANKS BLEW UP THE   *
002100**              TRAILING SCAN - WS-LAST-NONBLANK NEVER SET.      *
002200**              GUARD ADDED BELOW IN 200-SCAN-TRAILING.          *
002300**    11/02/98  PAG  DQ-1183  Y2K REVIEW - NO DATE FIELDS IN     *
002400**              THIS PROGRAM, NO CHANGE REQUIRED.                *
002500**    02/11/99  RJH  DQ-1201  DQFIX CALLS THIS ROUTINE ONCE PER  *
002600**              COLUMN OF EVERY ROW LOADED - MOST FIELDS ARE     *
002700**              ALREADY BLANK.  ADDED 050-QUICK-BLANK-CHECK TO   *
002800**              SKIP THE BYTE-BY-BYTE SCAN ON AN ALL-BLANK       *
002900**              FIELD.                                           *
003000**    04/18/00  WJO  DQ-1301  WS-FIELD-LENGTH WAS HARD CODED TO  *
003100**              40 REGARDLESS OF THE CALLER'S REAL COLUMN WIDTH  *
003200**              - A 10-BYTE ID PADDED INTO THE 40-BYTE BUFFER    *
003300**              ALWAYS CAME BACK "TRIMMED" EVEN WHEN IT HAD NO   *
003400**              BLANKS OF ITS OWN.  WS-FIELD-LENGTH NOW LOADED   *
003500**              FROM DQ-STR-LENGTH, SET BY THE CALLER.           *
003600*****************************************************************
003700        ENVIRONMENT DIVISION.
003800        CONFIGURATION SECTION.
003900        SOURCE-COMPUTER. IBM-390.
004000        OBJECT-COMPUTER. IBM-390.
004100        SPECIAL-NAMES.
004200            C01 IS TOP-OF-FORM.
004300        DATA DIVISION.
004400        WORKING-STORAGE SECTION.
004500        01  WS-PROGRAM-ID       PIC X(08) VALUE 'DQSTRTRM'.
004600        01  WS-PROGRAM-ID-R REDEFINES WS-PROGRAM-ID.
004700            05  WS-PROGRAM-ID-L4        PIC X(04).
004800            05  WS-PROGRAM-ID-R4        PIC X(04).
004900        77  WS-SCAN-SUB         COMP    PIC S9(04) VALUE ZERO.
005000        77  WS-FIRST-NONBLANK   COMP    PIC S9(04) VALUE ZERO.
005100        77  WS-LAST-NONBLANK    COMP    PIC S9(04) VALUE ZERO.
005200        77  WS-FIELD-LENGTH     COMP    PIC S9(04) VALUE ZERO.
005300        01  WS-SCRATCH-AREA.
005400            05  WS-SCRATCH-TEXT         PIC X(40).
005500            05  FILLER                  PIC X(08).
005600        01  WS-SCRATCH-AREA-R REDEFINES WS-SCRATCH-AREA.
005700            05  WS-SCRATCH-BYTE OCCURS 48 TIMES
005800                                        PIC X(01).
005900        01  WS-SCRATCH-HALVES REDEFINES WS-SCRATCH-AREA.
006000            05  WS-SCR-HALF1            PIC X(24).
006100            05  WS-SCR-HALF2            PIC X(24).
006200        LINKAGE SECTION.
006300            COPY DQSTRPRM.
006400        PROCEDURE DIVISION USING DQ-STRTRM-PARM.
006500        000-MAINLINE.
006600            MOVE SPACES TO WS-SCRATCH-AREA.
006700            MOVE DQ-STR-INPUT TO WS-SCRATCH-TEXT.
006800            MOVE 'N' TO DQ-STR-WAS-TRIMMED.
006900            MOVE ZERO TO WS-FIRST-NONBLANK.
007000            MOVE ZERO TO WS-LAST-NONBLANK.
007100            MOVE DQ-STR-LENGTH TO WS-FIELD-LENGTH.
007200            IF WS-FIELD-LENGTH NOT > ZERO
007300                    OR WS-FIELD-LENGTH > 40
007400                MOVE 40 TO WS-FIELD-LENGTH.
007500            PERFORM 050-QUICK-BLANK-CHECK THRU 050-EXIT.
007600            PERFORM 300-BUILD-RESULT THRU 300-EXIT.
007700            GOBACK.
007800        000-EXIT.
007900            EXIT.
008000**
008100**    02/11/99 RJH - DQ-1201.  TWO 24-BYTE HALVES COVER BOTH THE
008200**    40-BYTE TEXT AND THE TRAILING FILLER IN ONE COMPARE EACH -
008300**    IF BOTH ARE SPACES THE FIELD IS ALL BLANK AND THE BYTE
008400**    SCAN BELOW IS SKIPPED ENTIRELY.
008500**
008600        050-QUICK-BLANK-CHECK.
008700            IF WS-SCR-HALF1 = SPACES AND WS-SCR-HALF2 = SPACES
008800                GO TO 050-EXIT.
008900            PERFORM 100-SCAN-LEADING THRU 100-EXIT.
009000            PERFORM 200-SCAN-TRAILING THRU 200-EXIT.
009100        050-EXIT.
009200            EXIT.
009300        100-SCAN-LEADING.
009400            MOVE ZERO TO WS-SCAN-SUB.
009500        100-LEADING-LOOP.
009600            ADD 1 TO WS-SCAN-SUB.
009700            IF WS-SCAN-SUB > WS-FIELD-LENGTH
009800                MOVE ZERO TO WS-FIRST-NONBLANK
009900                GO TO 100-EXIT.
010000            IF WS-SCRATCH-BYTE (WS-SCAN-SUB) = SPACE
010100                GO TO 100-LEADING-LOOP.
010200            MOVE WS-SCAN-SUB TO WS-FIRST-NONBLANK.
010300        100-EXIT.
010400            EXIT.
010500**
010600**    09/03/96 TJO - IF WS-FIRST-NONBLANK IS ZERO THE FIELD IS
010700**    ALL BLANKS.  SKIP THE TRAILING SCAN AND LEAVE THE RESULT
010800**    BLANK RATHER THAN WALKING OFF THE FRONT OF THE FIELD.
010900**
011000        200-SCAN-TRAILING.
011100            IF WS-FIRST-NONBLANK = ZERO
011200                GO TO 200-EXIT.
011300            MOVE WS-FIELD-LENGTH TO WS-SCAN-SUB.
011400        200-TRAILING-LOOP.
011500            IF WS-SCAN-SUB < WS-FIRST-NONBLANK
011600                GO TO 200-EXIT.
011700            IF WS-SCRATCH-BYTE (WS-SCAN-SUB) = SPACE
011800                SUBTRACT 1 FROM WS-SCAN-SUB
011900                GO TO 200-TRAILING-LOOP.
012000            MOVE WS-SCAN-SUB TO WS-LAST-NONBLANK.
012100        200-EXIT.
012200            EXIT.
012300        300-BUILD-RESULT.
012400            MOVE SPACES TO DQ-STR-OUTPUT.
012500            IF WS-FIRST-NONBLANK = ZERO
012600                GO TO 300-EXIT.
012700            MOVE WS-SCRATCH-TEXT (WS-FIRST-NONBLANK:) TO
012800                DQ-STR-OUTPUT.
012900            IF WS-FIRST-NONBLANK NOT = 1 OR
013000               WS-LAST-NONBLANK NOT = WS-FIELD-LENGTH
013100                MOVE 'Y' TO DQ-STR-WAS-TRIMMED.
013200        300-EXIT.
013300            EXIT.
