000100******************************************************************
000200**  DQRPT                                                        *
000300******************************************************************
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.  DQRPT.
000600        AUTHOR. R. HANNAH.
000700        INSTALLATION. COBOL DEV CENTER.
000800        DATE-WRITTEN. 01/09/95.
000900        DATE-COMPILED. 01/09/95.
001000        SECURITY. NON-CONFIDENTIAL.
001100******************************************************************
001200**  REMARKS.                                                     *
001300******************************************************************
001400**  DATA QUALITY SENTRY - REPORT WRITER.  READS THE CHECK        *
001500**  RESULTS FILE (DQRSLTS) WRITTEN BY DQCHECK AND, WHEN THE      *
001600**  PARM CARD REQUESTS A FIX PASS, THE FIX REPORT FILE           *
001700**  (DQFIXRP) WRITTEN BY DQFIX.  PRODUCES ONE PRINTED AUDIT      *
001800**  REPORT (DQPRINT): PAGE HEADER, ONE DETAIL LINE PER CHECK,    *
001900**  A SUBTOTAL AT EACH CHANGE OF TABLE NAME, AND A TRAILER OF    *
002000**  GRAND TOTALS, TOP-5 FAILING CHECKS AND (FIX RUNS ONLY)       *
002100**  THE FIX TOTALS AND ONE LINE PER FIX ACTION.  TOTALS ARE      *
002200**  RE-DERIVED FROM THE DETAIL LINES AS THEY STREAM BY - THIS    *
002300**  PROGRAM DOES NOT TRUST ANY COUNT DQCHECK ALREADY PRINTED     *
002400**  INTO DQRSLTS AS FREE TEXT.                                   *
002500******************************************************************
002600**  CHANGE LOG.                                                  *
002700**    01/09/95  RJH  DQ-0005  ORIGINAL CODING.                   *
002800**    07/22/96  TJO  DQ-0043  TABLE SUBTOTAL WAS RESETTING ON    *
002900**              EVERY DETAIL LINE INSTEAD OF ON THE BREAK -      *
003000**              HOLD-TABLE COMPARE MOVED AHEAD OF THE ADD.       *
003100**    03/14/97  TJO  DQ-0070  TOP-5 LOGIC LIFTED FROM DQCHECK    *
003200**              SO THE REPORT NO LONGER DEPENDS ON THE ORDER     *
003300**              RULES WERE CARDED IN.                            *
003400**    11/02/98  PAG  DQ-1185  Y2K REVIEW - RUN DATE STAMP ON     *
003500**              THE HEADER LINE NOW WINDOWS THE 2 DIGIT YEAR     *
003600**              THE SAME WAY DQCHECK AND DQFIX DO.  SEE          *
003700**              020-GET-RUN-DATE BELOW.  REQ# DQ-1183.           *
003800**    06/09/99  RJH  DQ-1242  FIX SECTION OF THE TRAILER WAS     *
003900**              PRINTING EVEN WHEN THE PARM CARD SHOWED CHECK    *
004000**              MODE - DQFIXRP WAS NEVER WRITTEN THAT RUN.       *
004100**              GUARDED ON DQ-PARM-MODE BELOW.                   *
004200**    03/21/00  RJH  DQ-1268  DQRESREC GREW CR-SAMPLE-FILE - NO  *
004300**              CHANGE NEEDED HERE, 320-PROCESS-ONE-DETAIL MOVES *
004400**              ONLY THE NAMED CR- FIELDS IT PRINTS AND IGNORES  *
004500**              THE REST OF THE RECORD.  NOTED FOR NEXT READER.  *
004600******************************************************************
004700        ENVIRONMENT DIVISION.
004800        CONFIGURATION SECTION.
004900        SOURCE-COMPUTER. IBM-390.
005000        OBJECT-COMPUTER. IBM-390.
005100        SPECIAL-NAMES.
005200            C01 IS TOP-OF-FORM.
005300        INPUT-OUTPUT SECTION.
005400        FILE-CONTROL.
005500            SELECT DQPARM  ASSIGN TO UT-S-DQPARM
005600                ORGANIZATION IS SEQUENTIAL
005700                FILE STATUS IS WS-DQPARM-STATUS.
005800            SELECT DQRSLTS ASSIGN TO UT-S-DQRSLTS
005900                ORGANIZATION IS SEQUENTIAL
006000                FILE STATUS IS WS-DQRSLTS-STATUS.
006100            SELECT DQFIXRP ASSIGN TO UT-S-DQFIXRP
006200                ORGANIZATION IS SEQUENTIAL
006300                FILE STATUS IS WS-DQFIXRP-STATUS.
006400            SELECT DQPRINT ASSIGN TO UT-S-DQPRINT
006500                ORGANIZATION IS SEQUENTIAL
006600                FILE STATUS IS WS-DQPRINT-STATUS.
006700            SELECT SYSOUT  ASSIGN TO UT-S-SYSOUT
006800                ORGANIZATION IS SEQUENTIAL
006900                FILE STATUS IS WS-SYSOUT-STATUS.
007000        DATA DIVISION.
007100        FILE SECTION.
007200        FD  DQPARM
007300            LABEL RECORDS ARE STANDARD
007400            RECORDING MODE IS F.
007500            COPY DQPARMC.
007600        FD  DQRSLTS
007700            LABEL RECORDS ARE STANDARD
007800            RECORDING MODE IS F.
007900            COPY DQRESREC.
008000        01  DQRSLTS-TEXT REDEFINES DQ-RESULT-RECORD
008100                                        PIC X(100).
008200        FD  DQFIXRP
008300            LABEL RECORDS ARE STANDARD
008400            RECORDING MODE IS F.
008500            COPY DQFIXREC.
008600        FD  DQPRINT
008700            LABEL RECORDS ARE STANDARD
008800            RECORDING MODE IS F.
008900        01  DQPRINT-REC                 PIC X(132).
009000        FD  SYSOUT
009100            LABEL RECORDS ARE STANDARD
009200            RECORDING MODE IS F.
009300        01  SYSOUT-REC                  PIC X(132).
009400        WORKING-STORAGE SECTION.
009500        01  WS-PROGRAM-ID       PIC X(08) VALUE 'DQRPT'.
009600        01  WS-PROGRAM-ID-R REDEFINES WS-PROGRAM-ID.
009700            05  WS-PROGRAM-ID-L4        PIC X(04).
009800            05  WS-PROGRAM-ID-R4        PIC X(04).
009900        01  WS-FILE-STATUS-GROUP.
010000            05  WS-DQPARM-STATUS        PIC X(02).
010100                88  WS-DQPARM-OK            VALUE '00'.
010200                88  WS-DQPARM-EOF           VALUE '10'.
010300            05  WS-DQRSLTS-STATUS       PIC X(02).
010400                88  WS-DQRSLTS-OK           VALUE '00'.
010500                88  WS-DQRSLTS-EOF          VALUE '10'.
010600            05  WS-DQFIXRP-STATUS       PIC X(02).
010700                88  WS-DQFIXRP-OK           VALUE '00'.
010800                88  WS-DQFIXRP-EOF          VALUE '10'.
010900            05  WS-DQPRINT-STATUS       PIC X(02).
011000                88  WS-DQPRINT-OK           VALUE '00'.
011100            05  WS-SYSOUT-STATUS        PIC X(02).
011200                88  WS-SYSOUT-OK            VALUE '00'.
011300            05  FILLER                  PIC X(02).
011400        77  WS-LINE-CNT         COMP    PIC S9(04) VALUE ZERO.
011500        77  WS-PAGE-CNT         COMP    PIC S9(04) VALUE ZERO.
011600        77  WS-LINES-PER-PAGE   COMP    PIC S9(04) VALUE 50.
011700        77  WS-CHECKS-PASSED    COMP    PIC S9(07) VALUE ZERO.
011800        77  WS-CHECKS-FAILED    COMP    PIC S9(07) VALUE ZERO.
011900        77  WS-TOTAL-VIOLATIONS COMP    PIC S9(09) VALUE ZERO.
012000        77  WS-TABLE-FAILED     COMP    PIC S9(05) VALUE ZERO.
012100        77  WS-TABLE-VIOLATIONS COMP    PIC S9(09) VALUE ZERO.
012200        77  FIND-SUB            COMP    PIC S9(02) VALUE ZERO.
012300        77  TOP5-SUB            COMP    PIC S9(02) VALUE ZERO.
012400        77  WS-FIX-ROWS-BEFORE  COMP    PIC S9(07) VALUE ZERO.
012500        77  WS-FIX-ROWS-AFTER   COMP    PIC S9(07) VALUE ZERO.
012600        77  WS-FIX-ROWS-DROPPED COMP    PIC S9(07) VALUE ZERO.
012700        01  WS-HOLD-TABLE               PIC X(12) VALUE SPACES.
012800        01  WS-CURRENT-DATE-RAW.
012900            05  WS-CDR-YY                PIC 9(02).
013000            05  WS-CDR-MM                PIC 9(02).
013100            05  WS-CDR-DD                PIC 9(02).
013200            05  FILLER                   PIC X(02).
013300        01  WS-RUN-DATE.
013400            05  WS-RUN-CC                PIC 9(02).
013500            05  WS-RUN-YY                PIC 9(02).
013600            05  WS-RUN-MM                PIC 9(02).
013700            05  WS-RUN-DD                PIC 9(02).
013800        01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE PIC X(08).
013900        01  TOP5-TABLE.
014000            05  TOP5-ENTRY OCCURS 5 TIMES.
014100                10  T5-NAME              PIC X(40).
014200                10  T5-COUNT             PIC 9(07).
014300                10  FILLER               PIC X(03).
014400        01  TOP5-BLOCK REDEFINES TOP5-TABLE PIC X(250).
014500        01  WS-TITLE-LINE.
014600            05  TL-TITLE             PIC X(40) VALUE
014700                    'DATA QUALITY SENTRY - AUDIT REPORT'.
014800            05  FILLER               PIC X(02).
014900            05  TL-DATASET-LIT       PIC X(09) VALUE 'DATASET '.
015000            05  TL-DATASET           PIC X(08) VALUE 'DQDATA'.
015100            05  FILLER               PIC X(02).
015200            05  TL-MODE-LIT          PIC X(06) VALUE 'MODE '.
015300            05  TL-MODE              PIC X(04).
015400            05  FILLER               PIC X(02).
015500            05  TL-PAGE-LIT          PIC X(06) VALUE 'PAGE '.
015600            05  TL-PAGE              PIC ZZZ9.
015700            05  FILLER               PIC X(49).
015800        01  WS-DATE-LINE.
015900            05  DL-RUNDATE-LIT       PIC X(10) VALUE 'RUN DATE '.
016000            05  DL-RUNDATE           PIC X(08).
016100            05  FILLER               PIC X(114).
016200        01  WS-COL-HDR-LINE.
016300            05  CH-NAME-LIT          PIC X(40) VALUE
016400                    'CHECK NAME (TABLE/COLUMN/TYPE)'.
016500            05  CH-STATUS-LIT        PIC X(10) VALUE 'STATUS'.
016600            05  CH-COUNT-LIT         PIC X(12) VALUE 'VIOLATIONS'.
016700            05  FILLER               PIC X(70).
016800        01  WS-DETAIL-LINE.
016900            05  RPT-NAME-O           PIC X(40).
017000            05  FILLER               PIC X(02).
017100            05  RPT-TYPE-O           PIC X(10).
017200            05  FILLER               PIC X(02).
017300            05  RPT-STATUS-O         PIC X(04).
017400            05  FILLER               PIC X(03).
017500            05  RPT-COUNT-O          PIC ZZZZZZ9.
017600            05  FILLER               PIC X(64).
017700        01  WS-SUBTOTAL-LINE.
017800            05  ST-LIT               PIC X(08) VALUE 'TABLE '.
017900            05  ST-TABLE             PIC X(12).
018000            05  FILLER               PIC X(02).
018100            05  ST-TOTAL-LIT         PIC X(10) VALUE 'TOTAL'.
018200            05  FILLER               PIC X(02).
018300            05  ST-FAILED-LIT        PIC X(08) VALUE 'FAILED '.
018400            05  ST-FAILED-O          PIC ZZZZ9.
018500            05  FILLER               PIC X(02).
018600            05  ST-VIOL-LIT          PIC X(12) VALUE
018700                    'VIOLATIONS '.
018800            05  ST-VIOL-O            PIC ZZZZZZ9.
018900            05  FILLER               PIC X(64).
019000        01  WS-TRAILER-LINE1.
019100            05  TR1-PASSED-LIT       PIC X(16) VALUE
019200                    'CHECKS PASSED '.
019300            05  TR1-PASSED-O         PIC ZZZZZZ9.
019400            05  FILLER               PIC X(02).
019500            05  TR1-FAILED-LIT       PIC X(16) VALUE
019600                    'CHECKS FAILED '.
019700            05  TR1-FAILED-O         PIC ZZZZZZ9.
019800            05  FILLER               PIC X(84).
019900        01  WS-TRAILER-LINE2.
020000            05  TR2-LIT              PIC X(20) VALUE
020100                    'TOTAL VIOLATIONS '.
020200            05  TR2-O                PIC ZZZZZZZZ9.
020300            05  FILLER               PIC X(103).
020400        01  WS-TOP5-HDR-LINE.
020500            05  T5H-LIT              PIC X(24) VALUE
020600                    'TOP 5 FAILING CHECKS'.
020700            05  FILLER               PIC X(108).
020800        01  WS-TOP5-LINE.
020900            05  T5R-LIT              PIC X(06) VALUE '  #'.
021000            05  T5R-RANK-O           PIC 9.
021100            05  FILLER               PIC X(02).
021200            05  T5L-NAME-O           PIC X(40).
021300            05  FILLER               PIC X(02).
021400            05  T5L-COUNT-O          PIC ZZZZZZ9.
021500            05  FILLER               PIC X(74).
021600        01  WS-FIX-TOTALS-LINE.
021700            05  FX-LIT1              PIC X(14) VALUE
021800                    'ROWS BEFORE '.
021900            05  FX-BEFORE-O          PIC ZZZZZZ9.
022000            05  FILLER               PIC X(02).
022100            05  FX-LIT2              PIC X(12) VALUE
022200                    'ROWS AFTER '.
022300            05  FX-AFTER-O           PIC ZZZZZZ9.
022400            05  FILLER               PIC X(02).
022500            05  FX-LIT3              PIC X(14) VALUE
022600                    'ROWS DROPPED '.
022700            05  FX-DROPPED-O         PIC ZZZZZZ9.
022800            05  FILLER               PIC X(67).
022900        01  WS-FIX-ACTION-LINE.
023000            05  FXL-ACTION-O         PIC X(24).
023100            05  FILLER               PIC X(02).
023200            05  FXL-COLUMN-O         PIC X(12).
023300            05  FILLER               PIC X(02).
023400            05  FXL-AFFECTED-O       PIC ZZZZZZ9.
023500            05  FILLER               PIC X(02).
023600            05  FXL-NOTES-O          PIC X(40).
023700            05  FILLER               PIC X(43).
023800        PROCEDURE DIVISION.
023900        000-HOUSEKEEPING.
024000            OPEN INPUT  DQPARM DQRSLTS.
024100            OPEN OUTPUT DQPRINT SYSOUT.
024200            MOVE ZERO TO WS-CHECKS-PASSED WS-CHECKS-FAILED.
024300            MOVE ZERO TO WS-TOTAL-VIOLATIONS.
024400            MOVE ZERO TO WS-PAGE-CNT WS-LINE-CNT.
024500            PERFORM 010-READ-PARM-CARD THRU 010-EXIT.
024600            PERFORM 020-GET-RUN-DATE THRU 020-EXIT.
024700            IF DQ-MODE-FIX-LIVE OR DQ-MODE-FIX-DRY-RUN
024800                OPEN INPUT DQFIXRP.
024900        000-EXIT.
025000            EXIT.
025100        010-READ-PARM-CARD.
025200            READ DQPARM.
025300            IF WS-DQPARM-EOF
025400                GO TO 010-EXIT.
025500        010-EXIT.
025600            EXIT.
025700*
025800*    11/02/98 PAG - WINDOW THE 2 DIGIT SYSTEM DATE THE SAME WAY
025900*    DQCHECK AND DQFIX DO - YEARS 00-49 ARE 20XX, 50-99 ARE 19XX.
026000*
026100        020-GET-RUN-DATE.
026200            ACCEPT WS-CURRENT-DATE-RAW FROM DATE.
026300            MOVE WS-CDR-YY TO WS-RUN-YY.
026400            MOVE WS-CDR-MM TO WS-RUN-MM.
026500            MOVE WS-CDR-DD TO WS-RUN-DD.
026600            IF WS-RUN-YY < 50
026700                MOVE 20 TO WS-RUN-CC
026800            ELSE
026900                MOVE 19 TO WS-RUN-CC.
027000        020-EXIT.
027100            EXIT.
027200        100-MAINLINE.
027300            PERFORM 200-WRITE-PAGE-HDR THRU 200-EXIT.
027400            PERFORM 300-PROCESS-RESULTS THRU 300-EXIT.
027500            PERFORM 500-WRITE-TRAILER THRU 500-EXIT.
027600            IF DQ-MODE-FIX-LIVE OR DQ-MODE-FIX-DRY-RUN
027700                PERFORM 700-WRITE-FIX-SECTION THRU 700-EXIT.
027800            PERFORM 999-CLEANUP THRU 999-EXIT.
027900            STOP RUN.
028000*
028100*    PAGE HEADER - RE-PERFORMED EVERY TIME WS-LINE-CNT CROSSES
028200*    WS-LINES-PER-PAGE, SEE 390-CHECK-PAGINATION.
028300*
028400        200-WRITE-PAGE-HDR.
028500            ADD 1 TO WS-PAGE-CNT.
028600            MOVE WS-PAGE-CNT TO TL-PAGE.
028700            MOVE DQ-PARM-MODE TO TL-MODE.
028800            WRITE DQPRINT-REC FROM WS-TITLE-LINE
028900                AFTER ADVANCING TOP-OF-FORM.
029000            MOVE WS-RUN-DATE-R TO DL-RUNDATE.
029100            WRITE DQPRINT-REC FROM WS-DATE-LINE
029200                AFTER ADVANCING 1.
029300            WRITE DQPRINT-REC FROM WS-COL-HDR-LINE
029400                AFTER ADVANCING 2.
029500            MOVE ZERO TO WS-LINE-CNT.
029600        200-EXIT.
029700            EXIT.
029800        300-PROCESS-RESULTS.
029900            PERFORM 310-READ-ONE-RESULT THRU 310-EXIT.
030000        300-LOOP.
030100            IF WS-DQRSLTS-EOF
030200                GO TO 300-AFTER-LOOP.
030300            IF CR-STATUS-PASS OR CR-STATUS-FAIL
030400                PERFORM 320-PROCESS-ONE-DETAIL THRU 320-EXIT.
030500            PERFORM 310-READ-ONE-RESULT THRU 310-EXIT.
030600            GO TO 300-LOOP.
030700        300-AFTER-LOOP.
030800            IF WS-HOLD-TABLE NOT = SPACES
030900                PERFORM 350-WRITE-TABLE-SUBTOTAL THRU 350-EXIT.
031000        300-EXIT.
031100            EXIT.
031200        310-READ-ONE-RESULT.
031300            READ DQRSLTS.
031400        310-EXIT.
031500            EXIT.
031600*
031700*    07/22/96 TJO DQ-0043 - THE TABLE-NAME COMPARE MUST RUN BEFORE
031800*    THE ADD, NOT AFTER, OR THE SUBTOTAL RESETS ONE RECORD TOO
031900*    LATE AND THE FIRST ROW OF THE NEXT TABLE GETS COUNTED TWICE.
032000*
032100        320-PROCESS-ONE-DETAIL.
032200            IF WS-HOLD-TABLE = SPACES
032300                MOVE CR-TABLE TO WS-HOLD-TABLE
032400            ELSE
032500            IF WS-HOLD-TABLE NOT = CR-TABLE
032600                PERFORM 350-WRITE-TABLE-SUBTOTAL THRU 350-EXIT
032700                MOVE CR-TABLE TO WS-HOLD-TABLE.
032800            IF CR-STATUS-PASS
032900                ADD 1 TO WS-CHECKS-PASSED
033000            ELSE
033100                ADD 1 TO WS-CHECKS-FAILED
033200                ADD 1 TO WS-TABLE-FAILED
033300                ADD CR-COUNT TO WS-TOTAL-VIOLATIONS
033400                ADD CR-COUNT TO WS-TABLE-VIOLATIONS.
033500            PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT.
033600            PERFORM 420-CONSIDER-FOR-TOP5 THRU 420-EXIT.
033700        320-EXIT.
033800            EXIT.
033900        350-WRITE-TABLE-SUBTOTAL.
034000            MOVE WS-HOLD-TABLE      TO ST-TABLE.
034100            MOVE WS-TABLE-FAILED    TO ST-FAILED-O.
034200            MOVE WS-TABLE-VIOLATIONS TO ST-VIOL-O.
034300            WRITE DQPRINT-REC FROM WS-SUBTOTAL-LINE
034400                AFTER ADVANCING 2.
034500            ADD 2 TO WS-LINE-CNT.
034600            PERFORM 390-CHECK-PAGINATION THRU 390-EXIT.
034700            MOVE ZERO TO WS-TABLE-FAILED WS-TABLE-VIOLATIONS.
034800        350-EXIT.
034900            EXIT.
035000        390-CHECK-PAGINATION.
035100            IF WS-LINE-CNT > WS-LINES-PER-PAGE
035200                PERFORM 200-WRITE-PAGE-HDR THRU 200-EXIT.
035300        390-EXIT.
035400            EXIT.
035500        400-WRITE-DETAIL-LINE.
035600            MOVE SPACES TO WS-DETAIL-LINE.
035700            MOVE CR-NAME   TO RPT-NAME-O.
035800            MOVE CR-TYPE   TO RPT-TYPE-O.
035900            MOVE CR-STATUS TO RPT-STATUS-O.
036000            MOVE CR-COUNT  TO RPT-COUNT-O.
036100            WRITE DQPRINT-REC FROM WS-DETAIL-LINE
036200                AFTER ADVANCING 1.
036300            ADD 1 TO WS-LINE-CNT.
036400            PERFORM 390-CHECK-PAGINATION THRU 390-EXIT.
036500        400-EXIT.
036600            EXIT.
036700*
036800*    03/14/97 TJO DQ-0070 - TOP-5 LOGIC LIFTED FROM DQCHECK SO
036900*    THIS REPORT NO LONGER DEPENDS ON THE ORDER THE RULES WERE
037000*    CARDED IN.  REBUILT HERE FROM THE DETAIL RECORDS AS THEY
037100*    STREAM BY.
037200*
037300        420-CONSIDER-FOR-TOP5.
037400            IF CR-STATUS-PASS
037500                GO TO 420-EXIT.
037600            MOVE 1 TO FIND-SUB.
037700        421-FIND-SLOT.
037800            IF FIND-SUB > 5
037900                GO TO 420-EXIT.
038000            IF CR-COUNT > T5-COUNT (FIND-SUB)
038100                PERFORM 425-SHIFT-DOWN THRU 425-EXIT
038200                MOVE CR-NAME  TO T5-NAME (FIND-SUB)
038300                MOVE CR-COUNT TO T5-COUNT (FIND-SUB)
038400                GO TO 420-EXIT.
038500            ADD 1 TO FIND-SUB.
038600            GO TO 421-FIND-SLOT.
038700        420-EXIT.
038800            EXIT.
038900        425-SHIFT-DOWN.
039000            PERFORM 426-SHIFT-ONE THRU 426-EXIT
039100                VARYING TOP5-SUB FROM 5 BY -1
039200                UNTIL TOP5-SUB <= FIND-SUB.
039300        425-EXIT.
039400            EXIT.
039500        426-SHIFT-ONE.
039600            MOVE T5-NAME (TOP5-SUB MINUS 1) TO
039700                    T5-NAME (TOP5-SUB).
039800            MOVE T5-COUNT (TOP5-SUB MINUS 1) TO
039900                    T5-COUNT (TOP5-SUB).
040000        426-EXIT.
040100            EXIT.
040200        500-WRITE-TRAILER.
040300            MOVE WS-CHECKS-PASSED TO TR1-PASSED-O.
040400            MOVE WS-CHECKS-FAILED TO TR1-FAILED-O.
040500            WRITE DQPRINT-REC FROM WS-TRAILER-LINE1
040600                AFTER ADVANCING 2.
040700            MOVE WS-TOTAL-VIOLATIONS TO TR2-O.
040800            WRITE DQPRINT-REC FROM WS-TRAILER-LINE2
040900                AFTER ADVANCING 1.
041000            WRITE DQPRINT-REC FROM WS-TOP5-HDR-LINE
041100                AFTER ADVANCING 2.
041200            PERFORM 520-WRITE-TOP5-LINE THRU 520-EXIT
041300                VARYING TOP5-SUB FROM 1 BY 1
041400                UNTIL TOP5-SUB > 5.
041500        500-EXIT.
041600            EXIT.
041700        520-WRITE-TOP5-LINE.
041800            IF T5-NAME (TOP5-SUB) = SPACES
041900                GO TO 520-EXIT.
042000            MOVE TOP5-SUB         TO T5R-RANK-O.
042100            MOVE T5-NAME (TOP5-SUB)  TO T5L-NAME-O.
042200            MOVE T5-COUNT (TOP5-SUB) TO T5L-COUNT-O.
042300            WRITE DQPRINT-REC FROM WS-TOP5-LINE
042400                AFTER ADVANCING 1.
042500        520-EXIT.
042600            EXIT.
042700*
042800*    06/09/99 RJH DQ-1242 - THIS WHOLE PARAGRAPH ONLY RUNS WHEN
042900*    THE PARM CARD SHOWED A FIX MODE - DQFIXRP IS NEVER WRITTEN
043000*    ON A CHECK-ONLY RUN SO THERE IS NOTHING HERE TO READ.
043100*
043200        700-WRITE-FIX-SECTION.
043300            PERFORM 710-READ-ONE-FIXRP THRU 710-EXIT.
043400            IF WS-DQFIXRP-EOF
043500                GO TO 700-EXIT.
043600            MOVE FH-TOTAL-ROWS-BEFORE TO WS-FIX-ROWS-BEFORE.
043700            MOVE FH-TOTAL-ROWS-AFTER  TO WS-FIX-ROWS-AFTER.
043800            SUBTRACT WS-FIX-ROWS-AFTER FROM WS-FIX-ROWS-BEFORE
043900                GIVING WS-FIX-ROWS-DROPPED.
044000            MOVE WS-FIX-ROWS-BEFORE  TO FX-BEFORE-O.
044100            MOVE WS-FIX-ROWS-AFTER   TO FX-AFTER-O.
044200            MOVE WS-FIX-ROWS-DROPPED TO FX-DROPPED-O.
044300            WRITE DQPRINT-REC FROM WS-FIX-TOTALS-LINE
044400                AFTER ADVANCING 2.
044500            PERFORM 710-READ-ONE-FIXRP THRU 710-EXIT.
044600        700-LOOP.
044700            IF WS-DQFIXRP-EOF
044800                GO TO 700-EXIT.
044900            PERFORM 720-WRITE-FIX-ACTION-LINE THRU 720-EXIT.
045000            PERFORM 710-READ-ONE-FIXRP THRU 710-EXIT.
045100            GO TO 700-LOOP.
045200        700-EXIT.
045300            EXIT.
045400        710-READ-ONE-FIXRP.
045500            READ DQFIXRP.
045600        710-EXIT.
045700            EXIT.
045800        720-WRITE-FIX-ACTION-LINE.
045900            MOVE SPACES TO WS-FIX-ACTION-LINE.
046000            MOVE FA-ACTION   TO FXL-ACTION-O.
046100            MOVE FA-COLUMN   TO FXL-COLUMN-O.
046200            MOVE FA-AFFECTED TO FXL-AFFECTED-O.
046300            MOVE FA-NOTES    TO FXL-NOTES-O.
046400            WRITE DQPRINT-REC FROM WS-FIX-ACTION-LINE
046500                AFTER ADVANCING 1.
046600        720-EXIT.
046700            EXIT.
046800        999-CLEANUP.
046900            MOVE SPACES TO SYSOUT-REC.
047000            STRING 'DQRPT COMPLETE - CHECKS PASSED '
047100                DELIMITED BY SIZE
047200                WS-CHECKS-PASSED DELIMITED BY SIZE
047300                ' FAILED ' DELIMITED BY SIZE
047400                WS-CHECKS-FAILED DELIMITED BY SIZE
047500                ' RUN DATE ' DELIMITED BY SIZE
047600                WS-RUN-DATE-R DELIMITED BY SIZE
047700                INTO SYSOUT-REC.
047800            WRITE SYSOUT-REC.
047900            CLOSE DQPARM DQRSLTS DQPRINT SYSOUT.
048000            IF DQ-MODE-FIX-LIVE OR DQ-MODE-FIX-DRY-RUN
048100                CLOSE DQFIXRP.
048200        999-EXIT.
048300            EXIT.
