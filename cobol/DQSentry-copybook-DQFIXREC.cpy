000100*****************************************************************
000200**  DQFIXREC  --  FIX REPORT LAYOUT FOR DATA QUALITY SENTRY      *
000300**  FIRST RECORD ON DQFIXRP IS THE TOTALS VIEW (DQ-FIX-AS-HEADER)*
000400**  ALL FOLLOWING RECORDS ARE THE DETAIL VIEW (DQ-FIX-AS-DETAIL),*
000500**  ONE PER FIX ACTION APPLIED BY DQFIX.                         *
000600*****************************************************************
000700*    WRITTEN  - T.OKAFOR    07/22/96
000800*    REVISED  - P.GUTIERREZ 11/02/98  Y2K REVIEW - NO DATE FIELDS
000900*                ON THIS RECORD, NO CHANGE REQUIRED.  REQ# DQ-1183
001000*    REVISED  - W.ODUYA     04/18/00  ANNUAL COPYBOOK AUDIT - NO
001100*                CHANGE REQUIRED.  REQ# DQ-1301
001200        01  DQ-FIX-OUTPUT-REC.
001300            05  DQ-FIX-AS-HEADER.
001400                10  FH-TOTAL-ROWS-BEFORE PIC 9(07).
001500                10  FH-TOTAL-ROWS-AFTER  PIC 9(07).
001600                10  FH-TAG               PIC X(20)
001700                                        VALUE 'FIX REPORT TOTALS'.
001800                10  FILLER               PIC X(106).
001900            05  DQ-FIX-AS-DETAIL REDEFINES DQ-FIX-AS-HEADER.
002000                10  FA-RULE              PIC X(40).
002100                10  FA-TABLE             PIC X(12).
002200                10  FA-COLUMN            PIC X(12).
002300                10  FA-ACTION            PIC X(24).
002400                10  FA-AFFECTED          PIC 9(07).
002500                10  FA-NOTES             PIC X(40).
002600                10  FILLER               PIC X(05).
