000100*****************************************************************
000200**  DQABEND  --  FORCED-ABEND MESSAGE LAYOUT.  SHOP STANDARD     *
000300**  COPYBOOK USED BY ALL DATA QUALITY SENTRY PROGRAMS TO BUILD   *
000400**  THE LAST LINE WRITTEN TO SYSOUT BEFORE A DELIBERATE DIVIDE   *
000500**  BY ZERO FORCES A SYSTEM COMPLETION CODE.                     *
000600*****************************************************************
000700*    WRITTEN  - R.HANNAH    01/09/95
000800*    REVISED  - P.GUTIERREZ 11/02/98  Y2K REVIEW - NO DATE FIELDS
000900*                ON THIS RECORD, NO CHANGE REQUIRED.  REQ# DQ-1183
001000*    REVISED  - W.ODUYA     04/18/00  ANNUAL COPYBOOK AUDIT - NO
001100*                CHANGE REQUIRED.  REQ# DQ-1301
001200        01  ABEND-REC.
001300            05  FILLER                  PIC X(04) VALUE '****'.
001400            05  PARA-NAME               PIC X(31).
001500            05  FILLER                  PIC X(01) VALUE SPACE.
001600            05  ABEND-REASON            PIC X(50).
001700            05  FILLER                  PIC X(01) VALUE SPACE.
001800            05  EXPECTED-VAL            PIC X(20).
001900            05  FILLER                  PIC X(01) VALUE SPACE.
002000            05  ACTUAL-VAL              PIC X(20).
002100            05  FILLER                  PIC X(04) VALUE SPACES.
