000100*****************************************************************
000200**  DQSTRPRM  --  CALL PARAMETER FOR DQSTRTRM.  COPIED BY THE    *
000300**  SUBPROGRAM AND BY EVERY PROGRAM THAT CALLS IT SO THE TWO     *
000400**  SIDES OF THE CALL NEVER DRIFT OUT OF STEP.                   *
000500*****************************************************************
000600*    WRITTEN  - T.OKAFOR    07/22/96
000700*    REVISED  - W.ODUYA     04/18/00  ADDED DQ-STR-LENGTH.  EVERY
000800*                CALLER MUST NOW LOAD THE REAL COLUMN WIDTH BEFORE
000900*                THE CALL INSTEAD OF LETTING DQSTRTRM ASSUME THE
001000*                FULL 40-BYTE BUFFER.  REQ# DQ-1301
001100        01  DQ-STRTRM-PARM.
001200            05  DQ-STR-INPUT            PIC X(40).
001300            05  DQ-STR-OUTPUT           PIC X(40).
001400            05  DQ-STR-WAS-TRIMMED      PIC X(01).
001500                88  DQ-STR-TRIMMED-YES      VALUE 'Y'.
001600                88  DQ-STR-TRIMMED-NO       VALUE 'N'.
001700            05  DQ-STR-LENGTH           COMP PIC S9(04)
001800                                        VALUE 40.
001900            05  FILLER                  PIC X(02).
