000100*****************************************************************
000200**  DQDTEPRM  --  CALL PARAMETER FOR DQDTEVAL.  COPIED BY THE    *
000300**  SUBPROGRAM AND BY EVERY PROGRAM THAT CALLS IT SO THE TWO     *
000400**  SIDES OF THE CALL NEVER DRIFT OUT OF STEP.                   *
000500*****************************************************************
000600*    WRITTEN  - T.OKAFOR    07/22/96
000700*    REVISED  - P.GUTIERREZ 01/18/00  POST Y2K ROLLOVER AUDIT -
000800*                DQ-DTE-INPUT ALREADY CARRIES A 4 DIGIT YEAR,
000900*                NO CHANGE REQUIRED.
001000        01  DQ-DTEVAL-PARM.
001100            05  DQ-DTE-INPUT            PIC X(10).
001200            05  DQ-DTE-JDN              PIC S9(09) COMP.
001300            05  DQ-DTE-RETURN-CD        PIC X(02).
001400                88  DQ-DTE-VALID            VALUE '00'.
001500                88  DQ-DTE-INVALID          VALUE '10'.
001600            05  FILLER                  PIC X(04).
