000100*****************************************************************
000200**  DQDATREC  --  INPUT DATA ROW LAYOUT FOR DATA QUALITY SENTRY  *
000300**  ONE RECORD = ONE ROW OF THE TABLE CURRENTLY BEING AUDITED.   *
000400**  SAME FIXED 80-BYTE SHAPE SERVES DQDATA, DQCLEAN AND EACH     *
000500**  SAMP01-SAMP12 FAILURE SAMPLE FILE.                           *
000600*****************************************************************
000700*    WRITTEN  - R.HANNAH   01/09/95
000800*    REVISED  - T.OKAFOR   03/14/97  ADDED EVENT-DATE BREAKOUT
000900*    REVISED  - P.GUTIERREZ 11/02/98  Y2K - 4 DIGIT YEAR IN EVENT
001000*                DATE (WAS 2 DIGIT PACKED OFFSET).  REQ# DQ-1183
001100*    REVISED  - P.GUTIERREZ 01/18/00  POST ROLLOVER AUDIT OF THE
001200*                EVENT-DATE BREAKOUT ABOVE - NO DEFECTS FOUND.
001300        01  DQ-DATA-RECORD.
001400            05  DQ-ID                   PIC X(10).
001500            05  DQ-AMOUNT-A             PIC X(12).
001600            05  DQ-AMOUNT-N REDEFINES DQ-AMOUNT-A
001700                                        PIC S9(7)V9(2).
001800            05  DQ-STATUS               PIC X(12).
001900            05  DQ-NOTES                PIC X(20).
002000            05  DQ-EVENT-DATE           PIC X(10).
002100            05  DQ-EVENT-DATE-R REDEFINES DQ-EVENT-DATE.
002200                10  DQ-EVT-YYYY         PIC X(04).
002300                10  FILLER              PIC X(01).
002400                10  DQ-EVT-MM           PIC X(02).
002500                10  FILLER              PIC X(01).
002600                10  DQ-EVT-DD           PIC X(02).
002700            05  FILLER                  PIC X(16).
