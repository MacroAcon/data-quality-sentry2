000100*****************************************************************
000200**  DQRESREC  --  CHECK RESULT LAYOUT FOR DATA QUALITY SENTRY    *
000300**  ONE RECORD PER RULE EXECUTED, WRITTEN TO DQRSLTS.  DQRPT     *
000400**  READS THIS FILE TO BUILD THE PRINTED AUDIT REPORT.           *
000500*****************************************************************
000600*    WRITTEN  - R.HANNAH    01/09/95
000700*    REVISED  - T.OKAFOR    07/22/96  CR-TYPE WIDENED 8 TO 10
000800*    REVISED  - P.GUTIERREZ 11/02/98  Y2K REVIEW - NO DATE FIELDS
000900*                ON THIS RECORD, NO CHANGE REQUIRED.  REQ# DQ-1183
001000*    REVISED  - R.HANNAH    03/21/00  ADDED CR-SAMPLE-FILE SO THE
001100*                FAILURE SAMPLE DD NAME TRAVELS WITH THE CHECK
001200*                RESULT INSTEAD OF LIVING ONLY INSIDE DQCHECK.
001300*                REQ# DQ-1268
001400        01  DQ-RESULT-RECORD.
001500            05  CR-NAME                 PIC X(40).
001600            05  CR-TABLE                PIC X(12).
001700            05  CR-COLUMN               PIC X(12).
001800            05  CR-TYPE                 PIC X(10).
001900            05  CR-STATUS               PIC X(04).
002000                88  CR-STATUS-PASS          VALUE 'PASS'.
002100                88  CR-STATUS-FAIL          VALUE 'FAIL'.
002200            05  CR-COUNT                PIC 9(07).
002300            05  CR-SAMPLE-FILE          PIC X(06).
002400            05  FILLER                  PIC X(09).
