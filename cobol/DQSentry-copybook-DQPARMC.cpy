000100*****************************************************************
000200**  DQPARMC  --  RUN PARAMETER CARD FOR DATA QUALITY SENTRY      *
000300**  ONE CARD READ AT STARTUP BY DQCHECK, DQFIX AND DQRPT.  SETS  *
000400**  THE RUN MODE AND ALLOWS THE SITE TO OVERRIDE THE STANDARD    *
000500**  GUARDRAIL THRESHOLDS FOR A SINGLE RUN.                       *
000600*****************************************************************
000700*    WRITTEN  - T.OKAFOR    07/22/96
000800*    REVISED  - P.GUTIERREZ 11/02/98  Y2K REVIEW - NO DATE FIELDS
000900*                ON THIS CARD, NO CHANGE REQUIRED.  REQ# DQ-1183
001000*    REVISED  - R.HANNAH    03/21/00  DQRPT NOW READS THIS CARD
001100*                TOO, SEE REMARKS ABOVE.  REQ# DQ-1268
001200        01  DQ-PARM-CARD.
001300            05  DQ-PARM-MODE            PIC X(04).
001400                88  DQ-MODE-CHECK-ONLY      VALUE 'CHEK'.
001500                88  DQ-MODE-FIX-LIVE        VALUE 'FIX '.
001600                88  DQ-MODE-FIX-DRY-RUN     VALUE 'FXDR'.
001700            05  DQ-PARM-IMPACT-PCT      PIC 9(03)V99.
001800            05  DQ-PARM-IMPACT-FLAG     PIC X(01).
001900                88  DQ-IMPACT-OVERRIDE      VALUE 'Y'.
002000            05  DQ-PARM-CELL-PCT        PIC 9(03)V99.
002100            05  DQ-PARM-CELL-FLAG       PIC X(01).
002200                88  DQ-CELL-OVERRIDE         VALUE 'Y'.
002300            05  FILLER                  PIC X(64).
