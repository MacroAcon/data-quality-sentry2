000100*****************************************************************
000200**  DQCHECK                                                      *
000300*****************************************************************
000400        IDENTIFICATION DIVISION.
000500        PROGRAM-ID.  DQCHECK.
000600        AUTHOR. R. HANNAH.
000700        INSTALLATION. COBOL DEV CENTER.
000800        DATE-WRITTEN. 01/09/95.
000900        DATE-COMPILED. 01/09/95.
001000        SECURITY. NON-CONFIDENTIAL.
001100*****************************************************************
001200**  REMARKS.                                                     *
001300**  DATA QUALITY SENTRY - CHECK ENGINE / FAILURE SAMPLER /       *
001400**  SUMMARY BUILDER.  READS THE RULE CARD FILE AND THE ROW DATA  *
001500**  FILE FOR ONE TABLE, RUNS EVERY RULE IN RULE-CARD ORDER,      *
001600**  WRITES THE RESULTS FILE (HEADER, ONE LINE PER CHECK, A       *
001700**  SUMMARY BLOCK), THEN RE-SCANS THE DATA FOR EACH FAILING      *
001800**  RULE AND WRITES UP TO 200 OFFENDING ROWS TO ITS OWN SAMPLE   *
001900**  FILE.  RUN DQFIX AFTERWARD IF A FIX PASS IS WANTED - THIS    *
002000**  PROGRAM NEVER CHANGES THE INPUT DATA.                        *
002100**                                                               *
002200**  CHANGE LOG.                                                  *
002300**    01/09/95  RJH  DQ-0003  ORIGINAL CODING.                   *
002400**    07/22/96  TJO  DQ-0041  ADDED FRESHNESS CHECK, CALL TO     *
002500**              DQDTEVAL FOR DATE MATH.                          *
002600**    03/14/97  TJO  DQ-0068  NULLRATE FRACTION TEST WAS USING   *
002700**              DATA-COUNT BEFORE THE TABLE WAS FULLY LOADED -   *
002800**              MOVED THE FRACTION COMPUTE AFTER 070-EXIT.       *
002900**    11/02/98  PAG  DQ-1183  Y2K - RUN DATE NOW WINDOWED OFF    *
003000**              THE 2-DIGIT YEAR RETURNED BY ACCEPT FROM DATE.   *
003100**              SEE 020-GET-RUN-DATE BELOW.                      *
003200**    06/09/99  RJH  DQ-1240  SAMPLE FILE COUNT WAS NOT RESET    *
003300**              BETWEEN RULES - SECOND FAILING RULE INHERITED    *
003400**              THE FIRST ONE'S 200-ROW CAP.  FIXED IN 910.      *
003500**    03/21/00  RJH  DQ-1268  AUDIT FLAGGED THAT THE RESULTS     *
003600**              FILE NEVER SAID WHICH SAMPLE DD A FAILED RULE'S  *
003700**              OFFENDING ROWS LANDED ON.  CR-SAMPLE-FILE ADDED  *
003800**              TO DQRESREC, LOADED IN NEW PARA 825 BELOW.       *
003900*****************************************************************
004000        ENVIRONMENT DIVISION.
004100        CONFIGURATION SECTION.
004200        SOURCE-COMPUTER. IBM-390.
004300        OBJECT-COMPUTER. IBM-390.
004400        SPECIAL-NAMES.
004500            C01 IS TOP-OF-FORM.
004600        INPUT-OUTPUT SECTION.
004700        FILE-CONTROL.
004800            SELECT DQRULES ASSIGN TO UT-S-DQRULES
004900                ORGANIZATION IS SEQUENTIAL
005000                FILE STATUS IS DQRULES-STATUS.
005100            SELECT DQDATA ASSIGN TO UT-S-DQDATA
005200                ORGANIZATION IS SEQUENTIAL
005300                FILE STATUS IS DQDATA-STATUS.
005400            SELECT DQPARM ASSIGN TO UT-S-DQPARM
005500                ORGANIZATION IS SEQUENTIAL
005600                FILE STATUS IS DQPARM-STATUS.
005700            SELECT DQRSLTS ASSIGN TO UT-S-DQRSLTS
005800                ORGANIZATION IS SEQUENTIAL
005900                FILE STATUS IS DQRSLTS-STATUS.
006000            SELECT SAMP01 ASSIGN TO UT-S-SAMP01
006100                ORGANIZATION IS SEQUENTIAL
006200                FILE STATUS IS SAMPLE-STATUS.
006300            SELECT SAMP02 ASSIGN TO UT-S-SAMP02
006400                ORGANIZATION IS SEQUENTIAL
006500                FILE STATUS IS SAMPLE-STATUS.
006600            SELECT SAMP03 ASSIGN TO UT-S-SAMP03
006700                ORGANIZATION IS SEQUENTIAL
006800                FILE STATUS IS SAMPLE-STATUS.
006900            SELECT SAMP04 ASSIGN TO UT-S-SAMP04
007000                ORGANIZATION IS SEQUENTIAL
007100                FILE STATUS IS SAMPLE-STATUS.
007200            SELECT SAMP05 ASSIGN TO UT-S-SAMP05
007300                ORGANIZATION IS SEQUENTIAL
007400                FILE STATUS IS SAMPLE-STATUS.
007500            SELECT SAMP06 ASSIGN TO UT-S-SAMP06
007600                ORGANIZATION IS SEQUENTIAL
007700                FILE STATUS IS SAMPLE-STATUS.
007800            SELECT SAMP07 ASSIGN TO UT-S-SAMP07
007900                ORGANIZATION IS SEQUENTIAL
008000                FILE STATUS IS SAMPLE-STATUS.
008100            SELECT SAMP08 ASSIGN TO UT-S-SAMP08
008200                ORGANIZATION IS SEQUENTIAL
008300                FILE STATUS IS SAMPLE-STATUS.
008400            SELECT SAMP09 ASSIGN TO UT-S-SAMP09
008500                ORGANIZATION IS SEQUENTIAL
008600                FILE STATUS IS SAMPLE-STATUS.
008700            SELECT SAMP10 ASSIGN TO UT-S-SAMP10
008800                ORGANIZATION IS SEQUENTIAL
008900                FILE STATUS IS SAMPLE-STATUS.
009000            SELECT SAMP11 ASSIGN TO UT-S-SAMP11
009100                ORGANIZATION IS SEQUENTIAL
009200                FILE STATUS IS SAMPLE-STATUS.
009300            SELECT SAMP12 ASSIGN TO UT-S-SAMP12
009400                ORGANIZATION IS SEQUENTIAL
009500                FILE STATUS IS SAMPLE-STATUS.
009600            SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
009700                ORGANIZATION IS SEQUENTIAL.
009800        DATA DIVISION.
009900        FILE SECTION.
010000        FD  DQRULES
010100            RECORDING MODE F
010200            LABEL RECORDS ARE STANDARD
010300            RECORD CONTAINS 200 CHARACTERS
010400            BLOCK CONTAINS 0 RECORDS.
010500            COPY DQRULREC.
010600        FD  DQDATA
010700            RECORDING MODE F
010800            LABEL RECORDS ARE STANDARD
010900            RECORD CONTAINS 80 CHARACTERS
011000            BLOCK CONTAINS 0 RECORDS.
011100            COPY DQDATREC.
011200        FD  DQPARM
011300            RECORDING MODE F
011400            LABEL RECORDS ARE STANDARD
011500            RECORD CONTAINS 80 CHARACTERS
011600            BLOCK CONTAINS 0 RECORDS.
011700            COPY DQPARMC.
011800        FD  DQRSLTS
011900            RECORDING MODE F
012000            LABEL RECORDS ARE STANDARD
012100            RECORD CONTAINS 100 CHARACTERS
012200            BLOCK CONTAINS 0 RECORDS.
012300            COPY DQRESREC.
012400        01  DQRSLTS-TEXT REDEFINES DQ-RESULT-RECORD
012500                                        PIC X(100).
012600        FD  SAMP01
012700            RECORDING MODE F
012800            LABEL RECORDS ARE STANDARD
012900            RECORD CONTAINS 80 CHARACTERS
013000            BLOCK CONTAINS 0 RECORDS.
013100        01  SAMP01-REC                 PIC X(80).
013200        FD  SAMP02
013300            RECORDING MODE F
013400            LABEL RECORDS ARE STANDARD
013500            RECORD CONTAINS 80 CHARACTERS
013600            BLOCK CONTAINS 0 RECORDS.
013700        01  SAMP02-REC                 PIC X(80).
013800        FD  SAMP03
013900            RECORDING MODE F
014000            LABEL RECORDS ARE STANDARD
014100            RECORD CONTAINS 80 CHARACTERS
014200            BLOCK CONTAINS 0 RECORDS.
014300        01  SAMP03-REC                 PIC X(80).
014400        FD  SAMP04
014500            RECORDING MODE F
014600            LABEL RECORDS ARE STANDARD
014700            RECORD CONTAINS 80 CHARACTERS
014800            BLOCK CONTAINS 0 RECORDS.
014900        01  SAMP04-REC                 PIC X(80).
015000        FD  SAMP05
015100            RECORDING MODE F
015200            LABEL RECORDS ARE STANDARD
015300            RECORD CONTAINS 80 CHARACTERS
015400            BLOCK CONTAINS 0 RECORDS.
015500        01  SAMP05-REC                 PIC X(80).
015600        FD  SAMP06
015700            RECORDING MODE F
015800            LABEL RECORDS ARE STANDARD
015900            RECORD CONTAINS 80 CHARACTERS
016000            BLOCK CONTAINS 0 RECORDS.
016100        01  SAMP06-REC                 PIC X(80).
016200        FD  SAMP07
016300            RECORDING MODE F
016400            LABEL RECORDS ARE STANDARD
016500            RECORD CONTAINS 80 CHARACTERS
016600            BLOCK CONTAINS 0 RECORDS.
016700        01  SAMP07-REC                 PIC X(80).
016800        FD  SAMP08
016900            RECORDING MODE F
017000            LABEL RECORDS ARE STANDARD
017100            RECORD CONTAINS 80 CHARACTERS
017200            BLOCK CONTAINS 0 RECORDS.
017300        01  SAMP08-REC                 PIC X(80).
017400        FD  SAMP09
017500            RECORDING MODE F
017600            LABEL RECORDS ARE STANDARD
017700            RECORD CONTAINS 80 CHARACTERS
017800            BLOCK CONTAINS 0 RECORDS.
017900        01  SAMP09-REC                 PIC X(80).
018000        FD  SAMP10
018100            RECORDING MODE F
018200            LABEL RECORDS ARE STANDARD
018300            RECORD CONTAINS 80 CHARACTERS
018400            BLOCK CONTAINS 0 RECORDS.
018500        01  SAMP10-REC                 PIC X(80).
018600        FD  SAMP11
018700            RECORDING MODE F
018800            LABEL RECORDS ARE STANDARD
018900            RECORD CONTAINS 80 CHARACTERS
019000            BLOCK CONTAINS 0 RECORDS.
019100        01  SAMP11-REC                 PIC X(80).
019200        FD  SAMP12
019300            RECORDING MODE F
019400            LABEL RECORDS ARE STANDARD
019500            RECORD CONTAINS 80 CHARACTERS
019600            BLOCK CONTAINS 0 RECORDS.
019700        01  SAMP12-REC                 PIC X(80).
019800        FD  SYSOUT
019900            RECORDING MODE F
020000            LABEL RECORDS ARE STANDARD
020100            RECORD CONTAINS 132 CHARACTERS
020200            BLOCK CONTAINS 0 RECORDS.
020300        01  SYSOUT-REC                 PIC X(132).
020400        WORKING-STORAGE SECTION.
020500        01  WS-PROGRAM-ID               PIC X(08) VALUE 'DQCHECK'.
020600        01  WS-PROGRAM-ID-R REDEFINES WS-PROGRAM-ID.
020700            05  WS-PROGRAM-ID-L4        PIC X(04).
020800            05  WS-PROGRAM-ID-R4        PIC X(04).
020900        01  WS-FILE-STATUS-CODES.
021000            05  DQRULES-STATUS          PIC X(02).
021100                88  DQRULES-OK              VALUE '00'.
021200                88  DQRULES-EOF             VALUE '10'.
021300            05  DQDATA-STATUS           PIC X(02).
021400                88  DQDATA-OK               VALUE '00'.
021500                88  DQDATA-EOF              VALUE '10'.
021600            05  DQPARM-STATUS           PIC X(02).
021700                88  DQPARM-OK               VALUE '00'.
021800                88  DQPARM-EOF              VALUE '10'.
021900            05  DQRSLTS-STATUS          PIC X(02).
022000                88  DQRSLTS-OK              VALUE '00'.
022100            05  SAMPLE-STATUS           PIC X(02).
022200                88  SAMPLE-OK               VALUE '00'.
022300            05  FILLER                  PIC X(10).
022400        77  RULE-SUB            COMP    PIC S9(04) VALUE ZERO.
022500        77  RULE-COUNT          COMP    PIC S9(04) VALUE ZERO.
022600        77  DATA-SUB            COMP    PIC S9(04) VALUE ZERO.
022700        77  DATA-COUNT          COMP    PIC S9(04) VALUE ZERO.
022800        77  PRIOR-SUB           COMP    PIC S9(04) VALUE ZERO.
022900        77  ALLOW-SUB           COMP    PIC S9(04) VALUE ZERO.
023000        77  TOP-SUB             COMP    PIC S9(04) VALUE ZERO.
023100        77  FIND-SUB            COMP    PIC S9(04) VALUE ZERO.
023200        77  PASSED-TOTAL        COMP    PIC S9(07) VALUE ZERO.
023300        77  FAILED-TOTAL        COMP    PIC S9(07) VALUE ZERO.
023400        77  WS-VIOLATION-CNT    COMP    PIC S9(07) VALUE ZERO.
023500        77  WS-NULL-CNT         COMP    PIC S9(07) VALUE ZERO.
023600        77  WS-COLUMN-CODE      COMP    PIC S9(01) VALUE ZERO.
023700        77  WS-SAMPLE-MAX       COMP    PIC S9(04) VALUE 200.
023800        77  WS-SAMPLE-CNT       COMP    PIC S9(04) VALUE ZERO.
023900        77  WS-JDN-TODAY        COMP    PIC S9(09) VALUE ZERO.
024000        77  WS-JDN-ROW          COMP    PIC S9(09) VALUE ZERO.
024100        77  WS-AGE-DAYS         COMP    PIC S9(09) VALUE ZERO.
024200        01  WS-SWITCHES.
024300            05  WS-SKIP-RULE-SW         PIC X(01) VALUE 'N'.
024400                88  WS-SKIP-RULE            VALUE 'Y'.
024500            05  WS-MATCH-SW             PIC X(01) VALUE 'N'.
024600                88  WS-MATCH-FOUND          VALUE 'Y'.
024700            05  WS-ENUM-OK-SW           PIC X(01) VALUE 'N'.
024800                88  WS-ENUM-IS-OK           VALUE 'Y'.
024900            05  FILLER                  PIC X(06).
025000        01  WS-NULL-FRACTION            PIC S9V9(04) COMP.
025100        01  WS-CURRENT-COLUMN-VALUE     PIC X(20).
025200        01  WS-REPORT-EDIT-AREA.
025300            05  WS-EDIT-DATA-COUNT      PIC ZZZZZZ9.
025400            05  WS-EDIT-PASSED          PIC ZZZZZZ9.
025500            05  WS-EDIT-FAILED          PIC ZZZZZZ9.
025600            05  WS-EDIT-TOP5-COUNT      PIC ZZZZZZ9.
025700            05  FILLER                  PIC X(04).
025800        01  WS-CURRENT-DATE-RAW.
025900            05  WS-CDR-YY               PIC 9(02).
026000            05  WS-CDR-MM               PIC 9(02).
026100            05  WS-CDR-DD               PIC 9(02).
026200            05  FILLER                  PIC X(02).
026300        01  WS-RUN-DATE.
026400            05  WS-RUN-CCYY             PIC 9(04).
026500            05  WS-RUN-MM               PIC 9(02).
026600            05  WS-RUN-DD               PIC 9(02).
026700        01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE
026800                                        PIC X(08).
026900        01  WS-RUN-DATE-EDIT            PIC X(10).
027000        COPY DQDTEPRM.
027100        01  RULE-TABLE.
027200            05  RULE-ENTRY OCCURS 12 TIMES.
027300                10  RT-TABLE            PIC X(12).
027400                10  RT-COLUMN           PIC X(12).
027500                10  RT-TYPE             PIC X(10).
027600                10  RT-MIN              PIC S9(7)V99.
027700                10  RT-MIN-FLAG         PIC X(01).
027800                10  RT-MAX              PIC S9(7)V99.
027900                10  RT-MAX-FLAG         PIC X(01).
028000                10  RT-ALLOWED-CNT      PIC 9(02).
028100                10  RT-ALLOWED OCCURS 8 TIMES
028200                                        PIC X(12).
028300                10  RT-MAX-NULLS        PIC 9(05).
028400                10  RT-MAX-NULLS-FLAG   PIC X(01).
028500                10  RT-MAX-NULL-FRAC    PIC 9V9(04).
028600                10  RT-MAX-NULL-FRAC-FG PIC X(01).
028700                10  RT-MAX-AGE-DAYS     PIC 9(05).
028800                10  RT-MAX-AGE-FLAG     PIC X(01).
028900                10  RT-FILL-VALUE       PIC X(12).
029000                10  RT-FILL-FLAG        PIC X(01).
029100                10  RT-DUP-SUBSET       PIC X(12).
029200**    RESULT OF THIS RULE, FILLED IN BY 150, READ BACK BY
029300**    800/850/900 SO WE DO NOT RE-WALK THE RULE CARDS TWICE.
029400                10  RT-SKIP-SW          PIC X(01).
029500                10  RT-NAME             PIC X(40).
029600                10  RT-STATUS           PIC X(04).
029700                10  RT-COUNT            PIC 9(07).
029800                10  FILLER              PIC X(03).
029900        01  DATA-TABLE.
030000            05  DATA-ENTRY OCCURS 2000 TIMES.
030100                10  DT-ID               PIC X(10).
030200                10  DT-AMOUNT-A         PIC X(12).
030300                10  DT-AMOUNT-N REDEFINES DT-AMOUNT-A
030400                                        PIC S9(7)V9(2).
030500                10  DT-STATUS           PIC X(12).
030600                10  DT-NOTES            PIC X(20).
030700                10  DT-EVENT-DATE       PIC X(10).
030800                10  FILLER              PIC X(06).
030900        01  WS-TOP5-TABLE.
031000            05  TOP5-ENTRY OCCURS 5 TIMES.
031100                10  TOP5-NAME           PIC X(40).
031200                10  TOP5-COUNT          PIC 9(07).
031300                10  FILLER              PIC X(03).
031400        PROCEDURE DIVISION.
031500        000-HOUSEKEEPING.
031600            OPEN INPUT  DQRULES
031700                        DQDATA
031800                        DQPARM
031900            OPEN OUTPUT DQRSLTS
032000                        SAMP01 SAMP02 SAMP03 SAMP04
032100                        SAMP05 SAMP06 SAMP07 SAMP08
032200                        SAMP09 SAMP10 SAMP11 SAMP12
032300                        SYSOUT.
032400            PERFORM 010-READ-PARM-CARD THRU 010-EXIT.
032500            PERFORM 020-GET-RUN-DATE THRU 020-EXIT.
032600            MOVE ZERO TO RULE-COUNT DATA-COUNT
032700                         PASSED-TOTAL FAILED-TOTAL.
032800            PERFORM 050-LOAD-ONE-RULE THRU 050-EXIT
032900                VARYING RULE-SUB FROM 1 BY 1
033000                UNTIL DQRULES-EOF OR RULE-SUB > 12.
033100            PERFORM 070-LOAD-ONE-ROW THRU 070-EXIT
033200                VARYING DATA-SUB FROM 1 BY 1
033300                UNTIL DQDATA-EOF OR DATA-SUB > 2000.
033400        000-EXIT.
033500            EXIT.
033600        010-READ-PARM-CARD.
033700            READ DQPARM INTO DQ-PARM-CARD
033800                AT END MOVE 'CHEK' TO DQ-PARM-MODE.
033900        010-EXIT.
034000            EXIT.
034100**
034200**    11/02/98 PAG - Y2K CENTURY WINDOW.  IF THE TWO DIGIT YEAR
034300**    RETURNED BY THE SYSTEM IS LESS THAN 50 IT IS TREATED AS
034400**    20XX, OTHERWISE 19XX.  THIS SHOP'S OLDEST DATA PREDATES
034500**    1950 BY NO STRETCH OF THE CALENDAR.
034600**
034700        020-GET-RUN-DATE.
034800            ACCEPT WS-CURRENT-DATE-RAW FROM DATE.
034900            IF WS-CDR-YY < 50
035000                COMPUTE WS-RUN-CCYY = 2000 + WS-CDR-YY
035100            ELSE
035200                COMPUTE WS-RUN-CCYY = 1900 + WS-CDR-YY.
035300            MOVE WS-CDR-MM TO WS-RUN-MM.
035400            MOVE WS-CDR-DD TO WS-RUN-DD.
035500            STRING WS-RUN-CCYY DELIMITED BY SIZE
035600                   '-'          DELIMITED BY SIZE
035700                   WS-RUN-MM    DELIMITED BY SIZE
035800                   '-'          DELIMITED BY SIZE
035900                   WS-RUN-DD    DELIMITED BY SIZE
036000                INTO WS-RUN-DATE-EDIT.
036100            MOVE WS-RUN-DATE-EDIT TO DQ-DTE-INPUT.
036200            CALL 'DQDTEVAL' USING DQ-DTEVAL-PARM.
036300            MOVE DQ-DTE-JDN TO WS-JDN-TODAY.
036400        020-EXIT.
036500            EXIT.
036600        050-LOAD-ONE-RULE.
036700            READ DQRULES INTO DQ-RULE-RECORD
036800                AT END
036900                    GO TO 050-EXIT.
037000            MOVE RL-TABLE       TO RT-TABLE (RULE-SUB).
037100            MOVE RL-COLUMN      TO RT-COLUMN (RULE-SUB).
037200            MOVE RL-TYPE        TO RT-TYPE (RULE-SUB).
037300            MOVE RL-MIN         TO RT-MIN (RULE-SUB).
037400            MOVE RL-MIN-FLAG    TO RT-MIN-FLAG (RULE-SUB).
037500            MOVE RL-MAX         TO RT-MAX (RULE-SUB).
037600            MOVE RL-MAX-FLAG    TO RT-MAX-FLAG (RULE-SUB).
037700            MOVE RL-ALLOWED-CNT TO RT-ALLOWED-CNT (RULE-SUB).
037800            PERFORM 055-COPY-ALLOWED THRU 055-EXIT
037900                VARYING ALLOW-SUB FROM 1 BY 1
038000                UNTIL ALLOW-SUB > 8.
038100            MOVE RL-MAX-NULLS       TO RT-MAX-NULLS (RULE-SUB).
038200            MOVE RL-MAX-NULLS-FLAG  TO
038300                    RT-MAX-NULLS-FLAG (RULE-SUB).
038400            MOVE RL-MAX-NULL-FRAC   TO
038500                    RT-MAX-NULL-FRAC (RULE-SUB).
038600            MOVE RL-MAX-NULL-FRAC-FLAG TO
038700                    RT-MAX-NULL-FRAC-FG (RULE-SUB).
038800            MOVE RL-MAX-AGE-DAYS    TO
038900                    RT-MAX-AGE-DAYS (RULE-SUB).
039000            MOVE RL-MAX-AGE-FLAG    TO
039100                    RT-MAX-AGE-FLAG (RULE-SUB).
039200            MOVE RL-FILL-VALUE      TO RT-FILL-VALUE (RULE-SUB).
039300            MOVE RL-FILL-FLAG       TO RT-FILL-FLAG (RULE-SUB).
039400            MOVE RL-DUP-SUBSET      TO RT-DUP-SUBSET (RULE-SUB).
039500            MOVE SPACE  TO RT-SKIP-SW (RULE-SUB).
039600            MOVE RULE-SUB TO RULE-COUNT.
039700        050-EXIT.
039800            EXIT.
039900        055-COPY-ALLOWED.
040000            MOVE RL-ALLOWED (ALLOW-SUB) TO
040100                    RT-ALLOWED (RULE-SUB ALLOW-SUB).
040200        055-EXIT.
040300            EXIT.
040400        070-LOAD-ONE-ROW.
040500            READ DQDATA INTO DQ-DATA-RECORD
040600                AT END
040700                    GO TO 070-EXIT.
040800            MOVE DQ-ID          TO DT-ID (DATA-SUB).
040900            MOVE DQ-AMOUNT-A    TO DT-AMOUNT-A (DATA-SUB).
041000            MOVE DQ-STATUS      TO DT-STATUS (DATA-SUB).
041100            MOVE DQ-NOTES       TO DT-NOTES (DATA-SUB).
041200            MOVE DQ-EVENT-DATE  TO DT-EVENT-DATE (DATA-SUB).
041300            MOVE DATA-SUB TO DATA-COUNT.
041400        070-EXIT.
041500            EXIT.
041600        100-MAINLINE.
041700            PERFORM 150-EVALUATE-ONE-RULE THRU 150-EXIT
041800                VARYING RULE-SUB FROM 1 BY 1
041900                UNTIL RULE-SUB > RULE-COUNT.
042000            PERFORM 800-WRITE-RESULTS-HEADER THRU 800-EXIT.
042100            PERFORM 820-WRITE-CHECK-LINE THRU 820-EXIT
042200                VARYING RULE-SUB FROM 1 BY 1
042300                UNTIL RULE-SUB > RULE-COUNT.
042400            PERFORM 850-WRITE-SUMMARY THRU 850-EXIT.
042500            PERFORM 900-SAMPLE-FAILURES THRU 900-EXIT
042600                VARYING RULE-SUB FROM 1 BY 1
042700                UNTIL RULE-SUB > RULE-COUNT.
042800            PERFORM 999-CLEANUP THRU 999-EXIT.
042900            STOP RUN.
043000        100-EXIT.
043100            EXIT.
043200**
043300**    140-RESOLVE-COLUMN TRANSLATES THE RULE CARD'S COLUMN NAME
043400**    INTO A CODE THIS PROGRAM UNDERSTANDS.  A RULE WHOSE COLUMN
043500**    DOES NOT MATCH A KNOWN FIELD IS SKIPPED ENTIRELY - NO
043600**    RESULT RECORD IS EVER WRITTEN FOR IT.
043700**
043800        140-RESOLVE-COLUMN.
043900            MOVE ZERO TO WS-COLUMN-CODE.
044000            IF RT-COLUMN (RULE-SUB) = 'ID'
044100                MOVE 1 TO WS-COLUMN-CODE
044200            ELSE
044300            IF RT-COLUMN (RULE-SUB) = 'AMOUNT'
044400                MOVE 2 TO WS-COLUMN-CODE
044500            ELSE
044600            IF RT-COLUMN (RULE-SUB) = 'STATUS'
044700                MOVE 3 TO WS-COLUMN-CODE
044800            ELSE
044900            IF RT-COLUMN (RULE-SUB) = 'NOTES'
045000                MOVE 4 TO WS-COLUMN-CODE
045100            ELSE
045200            IF RT-COLUMN (RULE-SUB) = 'EVENT-DATE'
045300                MOVE 5 TO WS-COLUMN-CODE.
045400        140-EXIT.
045500            EXIT.
045600        145-GET-COLUMN-VALUE.
045700            MOVE SPACES TO WS-CURRENT-COLUMN-VALUE.
045800            IF WS-COLUMN-CODE = 1
045900                MOVE DT-ID (DATA-SUB) TO WS-CURRENT-COLUMN-VALUE
046000            ELSE
046100            IF WS-COLUMN-CODE = 2
046200                MOVE DT-AMOUNT-A (DATA-SUB) TO
046300                        WS-CURRENT-COLUMN-VALUE
046400            ELSE
046500            IF WS-COLUMN-CODE = 3
046600                MOVE DT-STATUS (DATA-SUB) TO
046700                        WS-CURRENT-COLUMN-VALUE
046800            ELSE
046900            IF WS-COLUMN-CODE = 4
047000                MOVE DT-NOTES (DATA-SUB) TO
047100                        WS-CURRENT-COLUMN-VALUE
047200            ELSE
047300            IF WS-COLUMN-CODE = 5
047400                MOVE DT-EVENT-DATE (DATA-SUB) TO
047500                        WS-CURRENT-COLUMN-VALUE.
047600        145-EXIT.
047700            EXIT.
047800        150-EVALUATE-ONE-RULE.
047900            MOVE 'N' TO WS-SKIP-RULE-SW.
048000            IF RT-TYPE (RULE-SUB) = 'DUPLICATE'
048100                PERFORM 200-CHECK-DUPLICATE THRU 200-EXIT
048200            ELSE
048300                PERFORM 140-RESOLVE-COLUMN THRU 140-EXIT
048400                IF WS-COLUMN-CODE = ZERO
048500                    MOVE 'Y' TO WS-SKIP-RULE-SW
048600                ELSE
048700                IF RT-TYPE (RULE-SUB) = 'RANGE'
048800                    IF WS-COLUMN-CODE NOT = 2
048900                        MOVE 'Y' TO WS-SKIP-RULE-SW
049000                    ELSE
049100                        PERFORM 300-CHECK-RANGE THRU 300-EXIT
049200                ELSE
049300                IF RT-TYPE (RULE-SUB) = 'ENUM'
049400                    PERFORM 400-CHECK-ENUM THRU 400-EXIT
049500                ELSE
049600                IF RT-TYPE (RULE-SUB) = 'NULLRATE'
049700                    PERFORM 500-CHECK-NULLRATE THRU 500-EXIT
049800                ELSE
049900                IF RT-TYPE (RULE-SUB) = 'FRESHNESS'
050000                    IF WS-COLUMN-CODE NOT = 5
050100                        MOVE 'Y' TO WS-SKIP-RULE-SW
050200                    ELSE
050300                        PERFORM 600-CHECK-FRESHNESS THRU 600-EXIT
050400                ELSE
050500                    PERFORM 650-CHECK-UNKNOWN-TYPE THRU 650-EXIT.
050600            IF NOT WS-SKIP-RULE
050700                PERFORM 170-BUILD-RESULT-NAME THRU 170-EXIT
050800                IF RT-STATUS (RULE-SUB) = 'PASS'
050900                    ADD 1 TO PASSED-TOTAL
051000                ELSE
051100                    ADD 1 TO FAILED-TOTAL
051200            ELSE
051300                MOVE 'Y' TO RT-SKIP-SW (RULE-SUB).
051400        150-EXIT.
051500            EXIT.
051600        170-BUILD-RESULT-NAME.
051700            IF RT-TYPE (RULE-SUB) = 'DUPLICATE'
051800                STRING RT-TABLE (RULE-SUB) DELIMITED BY SPACE
051900                       '.DUPLICATE'    DELIMITED BY SIZE
052000                    INTO RT-NAME (RULE-SUB)
052100            ELSE
052200                STRING RT-TABLE (RULE-SUB)  DELIMITED BY SPACE
052300                       '.'                  DELIMITED BY SIZE
052400                       RT-COLUMN (RULE-SUB) DELIMITED BY SPACE
052500                       '.'                  DELIMITED BY SIZE
052600                       RT-TYPE (RULE-SUB)   DELIMITED BY SPACE
052700                    INTO RT-NAME (RULE-SUB).
052800        170-EXIT.
052900            EXIT.
053000**
053100**    DUPLICATE - A ROW VIOLATES IF AN EARLIER ROW CARRIES THE
053200**    SAME SUBSET KEY (OR THE SAME WHOLE ROW WHEN NO SUBSET IS
053300**    GIVEN).  THE FIRST OCCURRENCE IS NEVER COUNTED.
053400**
053500        200-CHECK-DUPLICATE.
053600            MOVE ZERO TO WS-VIOLATION-CNT.
053700            PERFORM 220-SCAN-ROW-FOR-DUP THRU 220-EXIT
053800                VARYING DATA-SUB FROM 1 BY 1
053900                UNTIL DATA-SUB > DATA-COUNT.
054000            MOVE WS-VIOLATION-CNT TO RT-COUNT (RULE-SUB).
054100            IF WS-VIOLATION-CNT > ZERO
054200                MOVE 'FAIL' TO RT-STATUS (RULE-SUB)
054300            ELSE
054400                MOVE 'PASS' TO RT-STATUS (RULE-SUB).
054500        200-EXIT.
054600            EXIT.
054700        220-SCAN-ROW-FOR-DUP.
054800            MOVE 'N' TO WS-MATCH-SW.
054900            PERFORM 230-COMPARE-TO-PRIOR THRU 230-EXIT
055000                VARYING PRIOR-SUB FROM 1 BY 1
055100                UNTIL PRIOR-SUB >= DATA-SUB
055200                   OR WS-MATCH-FOUND.
055300            IF WS-MATCH-FOUND
055400                ADD 1 TO WS-VIOLATION-CNT.
055500        220-EXIT.
055600            EXIT.
055700        230-COMPARE-TO-PRIOR.
055800            IF RT-DUP-SUBSET (RULE-SUB) = 'ID'
055900                IF DT-ID (DATA-SUB) = DT-ID (PRIOR-SUB)
056000                    MOVE 'Y' TO WS-MATCH-SW
056100            ELSE
056200            IF RT-DUP-SUBSET (RULE-SUB) = 'AMOUNT'
056300                IF DT-AMOUNT-A (DATA-SUB) =
056400                   DT-AMOUNT-A (PRIOR-SUB)
056500                    MOVE 'Y' TO WS-MATCH-SW
056600            ELSE
056700            IF RT-DUP-SUBSET (RULE-SUB) = 'STATUS'
056800                IF DT-STATUS (DATA-SUB) = DT-STATUS (PRIOR-SUB)
056900                    MOVE 'Y' TO WS-MATCH-SW
057000            ELSE
057100            IF RT-DUP-SUBSET (RULE-SUB) = 'NOTES'
057200                IF DT-NOTES (DATA-SUB) = DT-NOTES (PRIOR-SUB)
057300                    MOVE 'Y' TO WS-MATCH-SW
057400            ELSE
057500            IF RT-DUP-SUBSET (RULE-SUB) = 'EVENT-DATE'
057600                IF DT-EVENT-DATE (DATA-SUB) =
057700                   DT-EVENT-DATE (PRIOR-SUB)
057800                    MOVE 'Y' TO WS-MATCH-SW
057900            ELSE
058000                IF DT-ID (DATA-SUB)         = DT-ID (PRIOR-SUB)
058100                   AND DT-AMOUNT-A (DATA-SUB) =
058200                       DT-AMOUNT-A (PRIOR-SUB)
058300                   AND DT-STATUS (DATA-SUB)  =
058400                       DT-STATUS (PRIOR-SUB)
058500                   AND DT-NOTES (DATA-SUB)   =
058600                       DT-NOTES (PRIOR-SUB)
058700                   AND DT-EVENT-DATE (DATA-SUB) =
058800                       DT-EVENT-DATE (PRIOR-SUB)
058900                    MOVE 'Y' TO WS-MATCH-SW.
059000        230-EXIT.
059100            EXIT.
059200**
059300**    RANGE - NON-NUMERIC OR BLANK AMOUNTS ARE NULL, NOT
059400**    VIOLATIONS.  A NUMERIC VALUE VIOLATES ONLY AGAINST A
059500**    LIMIT THAT IS ACTUALLY CONFIGURED (FLAG = Y).
059600**
059700        300-CHECK-RANGE.
059800            MOVE ZERO TO WS-VIOLATION-CNT.
059900            PERFORM 320-TEST-ONE-AMOUNT THRU 320-EXIT
060000                VARYING DATA-SUB FROM 1 BY 1
060100                UNTIL DATA-SUB > DATA-COUNT.
060200            MOVE WS-VIOLATION-CNT TO RT-COUNT (RULE-SUB).
060300            IF WS-VIOLATION-CNT > ZERO
060400                MOVE 'FAIL' TO RT-STATUS (RULE-SUB)
060500            ELSE
060600                MOVE 'PASS' TO RT-STATUS (RULE-SUB).
060700        300-EXIT.
060800            EXIT.
060900        320-TEST-ONE-AMOUNT.
061000            IF DT-AMOUNT-A (DATA-SUB) = SPACES
061100                GO TO 320-EXIT.
061200            IF DT-AMOUNT-A (DATA-SUB) NOT NUMERIC
061300                GO TO 320-EXIT.
061400            IF RT-MIN-FLAG (RULE-SUB) = 'Y'
061500               AND DT-AMOUNT-N (DATA-SUB) < RT-MIN (RULE-SUB)
061600                ADD 1 TO WS-VIOLATION-CNT
061700                GO TO 320-EXIT.
061800            IF RT-MAX-FLAG (RULE-SUB) = 'Y'
061900               AND DT-AMOUNT-N (DATA-SUB) > RT-MAX (RULE-SUB)
062000                ADD 1 TO WS-VIOLATION-CNT.
062100        320-EXIT.
062200            EXIT.
062300**
062400**    ENUM - A NULL VALUE DOES VIOLATE, UNLIKE RANGE.
062500**
062600        400-CHECK-ENUM.
062700            MOVE ZERO TO WS-VIOLATION-CNT.
062800            PERFORM 420-TEST-ONE-VALUE THRU 420-EXIT
062900                VARYING DATA-SUB FROM 1 BY 1
063000                UNTIL DATA-SUB > DATA-COUNT.
063100            MOVE WS-VIOLATION-CNT TO RT-COUNT (RULE-SUB).
063200            IF WS-VIOLATION-CNT > ZERO
063300                MOVE 'FAIL' TO RT-STATUS (RULE-SUB)
063400            ELSE
063500                MOVE 'PASS' TO RT-STATUS (RULE-SUB).
063600        400-EXIT.
063700            EXIT.
063800        420-TEST-ONE-VALUE.
063900            PERFORM 145-GET-COLUMN-VALUE THRU 145-EXIT.
064000            MOVE 'N' TO WS-ENUM-OK-SW.
064100            PERFORM 440-SCAN-ALLOWED THRU 440-EXIT
064200                VARYING ALLOW-SUB FROM 1 BY 1
064300                UNTIL ALLOW-SUB > RT-ALLOWED-CNT (RULE-SUB)
064400                   OR WS-ENUM-IS-OK.
064500            IF NOT WS-ENUM-IS-OK
064600                ADD 1 TO WS-VIOLATION-CNT.
064700        420-EXIT.
064800            EXIT.
064900        440-SCAN-ALLOWED.
065000            IF WS-CURRENT-COLUMN-VALUE (1:12) =
065100               RT-ALLOWED (RULE-SUB ALLOW-SUB)
065200                MOVE 'Y' TO WS-ENUM-OK-SW.
065300        440-EXIT.
065400            EXIT.
065500**
065600**    NULLRATE - COUNT IS ALWAYS REPORTED.  STATUS PASSES
065700**    UNLESS A CONFIGURED LIMIT IS ACTUALLY EXCEEDED.
065800**    03/14/97 TJO - FRACTION TEST MOVED HERE, AFTER DATA-COUNT
065900**    IS FINAL (SEE CHANGE LOG ABOVE).
066000**
066100        500-CHECK-NULLRATE.
066200            MOVE ZERO TO WS-NULL-CNT.
066300            PERFORM 520-TEST-ONE-NULL THRU 520-EXIT
066400                VARYING DATA-SUB FROM 1 BY 1
066500                UNTIL DATA-SUB > DATA-COUNT.
066600            MOVE WS-NULL-CNT TO RT-COUNT (RULE-SUB).
066700            MOVE 'PASS' TO RT-STATUS (RULE-SUB).
066800            IF RT-MAX-NULLS-FLAG (RULE-SUB) = 'Y'
066900               AND WS-NULL-CNT > RT-MAX-NULLS (RULE-SUB)
067000                MOVE 'FAIL' TO RT-STATUS (RULE-SUB).
067100            IF RT-MAX-NULL-FRAC-FG (RULE-SUB) = 'Y'
067200                PERFORM 540-TEST-FRACTION THRU 540-EXIT.
067300        500-EXIT.
067400            EXIT.
067500        520-TEST-ONE-NULL.
067600            PERFORM 145-GET-COLUMN-VALUE THRU 145-EXIT.
067700            IF WS-CURRENT-COLUMN-VALUE = SPACES
067800                ADD 1 TO WS-NULL-CNT.
067900        520-EXIT.
068000            EXIT.
068100        540-TEST-FRACTION.
068200            IF DATA-COUNT = ZERO
068300                COMPUTE WS-NULL-FRACTION =
068400                    WS-NULL-CNT / 1
068500            ELSE
068600                COMPUTE WS-NULL-FRACTION =
068700                    WS-NULL-CNT / DATA-COUNT.
068800            IF WS-NULL-FRACTION > RT-MAX-NULL-FRAC (RULE-SUB)
068900                MOVE 'FAIL' TO RT-STATUS (RULE-SUB).
069000        540-EXIT.
069100            EXIT.
069200**
069300**    FRESHNESS - UNPARSEABLE NON-NULL VALUES ALWAYS VIOLATE.
069400**    AGE VIOLATES ONLY WHEN A MAX-AGE LIMIT IS CONFIGURED.
069500**    STATUS FAILS ONLY WHEN A LIMIT IS CONFIGURED AND AT
069600**    LEAST ONE VIOLATION WAS FOUND.
069700**
069800        600-CHECK-FRESHNESS.
069900            MOVE ZERO TO WS-VIOLATION-CNT.
070000            PERFORM 620-TEST-ONE-DATE THRU 620-EXIT
070100                VARYING DATA-SUB FROM 1 BY 1
070200                UNTIL DATA-SUB > DATA-COUNT.
070300            MOVE WS-VIOLATION-CNT TO RT-COUNT (RULE-SUB).
070400            MOVE 'PASS' TO RT-STATUS (RULE-SUB).
070500            IF RT-MAX-AGE-FLAG (RULE-SUB) = 'Y'
070600               AND WS-VIOLATION-CNT > ZERO
070700                MOVE 'FAIL' TO RT-STATUS (RULE-SUB).
070800        600-EXIT.
070900            EXIT.
071000        620-TEST-ONE-DATE.
071100            IF DT-EVENT-DATE (DATA-SUB) = SPACES
071200                GO TO 620-EXIT.
071300            MOVE DT-EVENT-DATE (DATA-SUB) TO DQ-DTE-INPUT.
071400            CALL 'DQDTEVAL' USING DQ-DTEVAL-PARM.
071500            IF DQ-DTE-INVALID
071600                ADD 1 TO WS-VIOLATION-CNT
071700                GO TO 620-EXIT.
071800            IF RT-MAX-AGE-FLAG (RULE-SUB) = 'Y'
071900                MOVE DQ-DTE-JDN TO WS-JDN-ROW
072000                COMPUTE WS-AGE-DAYS = WS-JDN-TODAY - WS-JDN-ROW
072100                IF WS-AGE-DAYS > RT-MAX-AGE-DAYS (RULE-SUB)
072200                    ADD 1 TO WS-VIOLATION-CNT.
072300        620-EXIT.
072400            EXIT.
072500        650-CHECK-UNKNOWN-TYPE.
072600            MOVE ZERO TO RT-COUNT (RULE-SUB).
072700            MOVE 'PASS' TO RT-STATUS (RULE-SUB).
072800        650-EXIT.
072900            EXIT.
073000        800-WRITE-RESULTS-HEADER.
073100            MOVE SPACES TO DQRSLTS-TEXT.
073200            STRING 'DATA QUALITY SENTRY RESULTS - SOURCE DQDATA'
073300                DELIMITED BY SIZE INTO DQRSLTS-TEXT.
073400            WRITE DQ-RESULT-RECORD FROM DQRSLTS-TEXT.
073500            MOVE DATA-COUNT TO WS-EDIT-DATA-COUNT.
073600            MOVE SPACES TO DQRSLTS-TEXT.
073700            STRING 'ROWS READ    '    DELIMITED BY SIZE
073800                   WS-EDIT-DATA-COUNT DELIMITED BY SIZE
073900                INTO DQRSLTS-TEXT.
074000            WRITE DQ-RESULT-RECORD FROM DQRSLTS-TEXT.
074100            MOVE PASSED-TOTAL TO WS-EDIT-PASSED.
074200            MOVE SPACES TO DQRSLTS-TEXT.
074300            STRING 'PASSED-TOTAL ' DELIMITED BY SIZE
074400                   WS-EDIT-PASSED  DELIMITED BY SIZE
074500                INTO DQRSLTS-TEXT.
074600            WRITE DQ-RESULT-RECORD FROM DQRSLTS-TEXT.
074700            MOVE FAILED-TOTAL TO WS-EDIT-FAILED.
074800            MOVE SPACES TO DQRSLTS-TEXT.
074900            STRING 'FAILED-TOTAL ' DELIMITED BY SIZE
075000                   WS-EDIT-FAILED  DELIMITED BY SIZE
075100                INTO DQRSLTS-TEXT.
075200            WRITE DQ-RESULT-RECORD FROM DQRSLTS-TEXT.
075300        800-EXIT.
075400            EXIT.
075500        820-WRITE-CHECK-LINE.
075600            IF RT-SKIP-SW (RULE-SUB) = 'Y'
075700                GO TO 820-EXIT.
075800            MOVE SPACES  TO DQ-RESULT-RECORD.
075900            MOVE RT-NAME (RULE-SUB)   TO CR-NAME.
076000            MOVE RT-TABLE (RULE-SUB)  TO CR-TABLE.
076100            MOVE RT-COLUMN (RULE-SUB) TO CR-COLUMN.
076200            MOVE RT-TYPE (RULE-SUB)   TO CR-TYPE.
076300            MOVE RT-STATUS (RULE-SUB) TO CR-STATUS.
076400            MOVE RT-COUNT (RULE-SUB)  TO CR-COUNT.
076500            IF RT-STATUS (RULE-SUB) = 'FAIL'
076600                PERFORM 825-SET-SAMPLE-FILE THRU 825-EXIT
076700            ELSE
076800                MOVE SPACES TO CR-SAMPLE-FILE.
076900            WRITE DQ-RESULT-RECORD.
077000        820-EXIT.
077100            EXIT.
077200**
077300**    03/21/00 RJH - DQ-1268.  SAME RULE-CARD-POSITION TO SAMPnn
077400**    MAPPING USED BY 995-WRITE-ONE-SAMPLE BELOW, RESTATED HERE
077500**    SO THE RESULTS LINE CARRIES THE SAMPLE FILE NAME FOR ANY
077600**    RULE THAT FAILED.
077700**
077800        825-SET-SAMPLE-FILE.
077900            IF RULE-SUB = 1
078000                MOVE 'SAMP01' TO CR-SAMPLE-FILE
078100            ELSE IF RULE-SUB = 2
078200                MOVE 'SAMP02' TO CR-SAMPLE-FILE
078300            ELSE IF RULE-SUB = 3
078400                MOVE 'SAMP03' TO CR-SAMPLE-FILE
078500            ELSE IF RULE-SUB = 4
078600                MOVE 'SAMP04' TO CR-SAMPLE-FILE
078700            ELSE IF RULE-SUB = 5
078800                MOVE 'SAMP05' TO CR-SAMPLE-FILE
078900            ELSE IF RULE-SUB = 6
079000                MOVE 'SAMP06' TO CR-SAMPLE-FILE
079100            ELSE IF RULE-SUB = 7
079200                MOVE 'SAMP07' TO CR-SAMPLE-FILE
079300            ELSE IF RULE-SUB = 8
079400                MOVE 'SAMP08' TO CR-SAMPLE-FILE
079500            ELSE IF RULE-SUB = 9
079600                MOVE 'SAMP09' TO CR-SAMPLE-FILE
079700            ELSE IF RULE-SUB = 10
079800                MOVE 'SAMP10' TO CR-SAMPLE-FILE
079900            ELSE IF RULE-SUB = 11
080000                MOVE 'SAMP11' TO CR-SAMPLE-FILE
080100            ELSE
080200                MOVE 'SAMP12' TO CR-SAMPLE-FILE.
080300        825-EXIT.
080400            EXIT.
080500**
080600**    SUMMARY BUILDER - 06/09/99 RJH NOTE: WS-SAMPLE-MAX IS NOT
080700**    TOUCHED HERE, SEE 910-OPEN-AND-RESET FOR THE FIX.
080800**
080900        850-WRITE-SUMMARY.
081000            PERFORM 860-FIND-TOP-5 THRU 860-EXIT.
081100            MOVE SPACES TO DQRSLTS-TEXT.
081200            STRING 'SUMMARY MODE=' DELIMITED BY SIZE
081300                   DQ-PARM-MODE    DELIMITED BY SIZE
081400                   ' RUN-DATE='    DELIMITED BY SIZE
081500                   WS-RUN-DATE-EDIT DELIMITED BY SIZE
081600                INTO DQRSLTS-TEXT.
081700            WRITE DQ-RESULT-RECORD FROM DQRSLTS-TEXT.
081800            PERFORM 870-WRITE-TOP5-LINE THRU 870-EXIT
081900                VARYING TOP-SUB FROM 1 BY 1
082000                UNTIL TOP-SUB > 5.
082100        850-EXIT.
082200            EXIT.
082300        860-FIND-TOP-5.
082400            MOVE SPACES TO WS-TOP5-TABLE.
082500            PERFORM 865-CONSIDER-ONE-RULE THRU 865-EXIT
082600                VARYING RULE-SUB FROM 1 BY 1
082700                UNTIL RULE-SUB > RULE-COUNT.
082800        860-EXIT.
082900            EXIT.
083000        865-CONSIDER-ONE-RULE.
083100            IF RT-SKIP-SW (RULE-SUB) = 'Y'
083200                GO TO 865-EXIT.
083300            IF RT-STATUS (RULE-SUB) NOT = 'FAIL'
083400                GO TO 865-EXIT.
083500            MOVE 1 TO FIND-SUB.
083600        866-FIND-SLOT.
083700            IF FIND-SUB > 5
083800                GO TO 865-EXIT.
083900            IF RT-COUNT (RULE-SUB) > TOP5-COUNT (FIND-SUB)
084000                PERFORM 868-SHIFT-DOWN THRU 868-EXIT
084100                MOVE RT-NAME (RULE-SUB)  TO TOP5-NAME (FIND-SUB)
084200                MOVE RT-COUNT (RULE-SUB) TO TOP5-COUNT (FIND-SUB)
084300                GO TO 865-EXIT.
084400            ADD 1 TO FIND-SUB.
084500            GO TO 866-FIND-SLOT.
084600        865-EXIT.
084700            EXIT.
084800        868-SHIFT-DOWN.
084900            PERFORM 869-SHIFT-ONE THRU 869-EXIT
085000                VARYING TOP-SUB FROM 5 BY -1
085100                UNTIL TOP-SUB <= FIND-SUB.
085200        868-EXIT.
085300            EXIT.
085400        869-SHIFT-ONE.
085500            MOVE TOP5-NAME (TOP-SUB MINUS 1)  TO
085600                    TOP5-NAME (TOP-SUB).
085700            MOVE TOP5-COUNT (TOP-SUB MINUS 1) TO
085800                    TOP5-COUNT (TOP-SUB).
085900        869-EXIT.
086000            EXIT.
086100        870-WRITE-TOP5-LINE.
086200            IF TOP5-NAME (TOP-SUB) = SPACES
086300                GO TO 870-EXIT.
086400            MOVE SPACES TO DQRSLTS-TEXT.
086500            STRING 'TOP-FAILING  ' DELIMITED BY SIZE
086600                   TOP5-NAME (TOP-SUB)  DELIMITED BY SIZE
086700                   ' '                  DELIMITED BY SIZE
086800                   TOP5-COUNT (TOP-SUB) DELIMITED BY SIZE
086900                INTO DQRSLTS-TEXT.
087000            WRITE DQ-RESULT-RECORD FROM DQRSLTS-TEXT.
087100        870-EXIT.
087200            EXIT.
087300**
087400**    FAILURE SAMPLER - RE-DERIVES EACH VIOLATION PREDICATE FROM
087500**    SCRATCH RATHER THAN TRUSTING ANY FLAG LEFT OVER FROM THE
087600**    CHECK PASS ABOVE, PER STANDARD PRACTICE.
087700**
087800        900-SAMPLE-FAILURES.
087900            IF RT-SKIP-SW (RULE-SUB) = 'Y'
088000                GO TO 900-EXIT.
088100            IF RT-STATUS (RULE-SUB) NOT = 'FAIL'
088200                GO TO 900-EXIT.
088300            PERFORM 910-RESET-SAMPLE-COUNT THRU 910-EXIT.
088400            IF RT-TYPE (RULE-SUB) = 'DUPLICATE'
088500                PERFORM 920-SAMPLE-DUPLICATE THRU 920-EXIT
088600            ELSE
088700                PERFORM 140-RESOLVE-COLUMN THRU 140-EXIT
088800                IF RT-TYPE (RULE-SUB) = 'RANGE'
088900                    PERFORM 930-SAMPLE-RANGE THRU 930-EXIT
089000                ELSE
089100                IF RT-TYPE (RULE-SUB) = 'ENUM'
089200                    PERFORM 940-SAMPLE-ENUM THRU 940-EXIT
089300                ELSE
089400                IF RT-TYPE (RULE-SUB) = 'NULLRATE'
089500                    PERFORM 950-SAMPLE-NULLRATE THRU 950-EXIT
089600                ELSE
089700                IF RT-TYPE (RULE-SUB) = 'FRESHNESS'
089800                    PERFORM 960-SAMPLE-FRESHNESS THRU 960-EXIT.
089900        900-EXIT.
090000            EXIT.
090100**
090200**    06/09/99 RJH DQ-1240 - SAMPLE-COUNT IS RESET HERE, ONCE
090300**    PER RULE, SO A SECOND FAILING RULE STARTS ITS OWN FILE
090400**    FROM ZERO INSTEAD OF PICKING UP WHERE THE LAST ONE ENDED.
090500**
090600        910-RESET-SAMPLE-COUNT.
090700            MOVE ZERO TO WS-SAMPLE-CNT.
090800        910-EXIT.
090900            EXIT.
091000        920-SAMPLE-DUPLICATE.
091100            PERFORM 922-SAMPLE-ONE-DUP THRU 922-EXIT
091200                VARYING DATA-SUB FROM 1 BY 1
091300                UNTIL DATA-SUB > DATA-COUNT
091400                   OR WS-SAMPLE-CNT >= WS-SAMPLE-MAX.
091500        920-EXIT.
091600            EXIT.
091700        922-SAMPLE-ONE-DUP.
091800            MOVE 'N' TO WS-MATCH-SW.
091900            PERFORM 230-COMPARE-TO-PRIOR THRU 230-EXIT
092000                VARYING PRIOR-SUB FROM 1 BY 1
092100                UNTIL PRIOR-SUB >= DATA-SUB
092200                   OR WS-MATCH-FOUND.
092300            IF WS-MATCH-FOUND
092400                PERFORM 995-WRITE-ONE-SAMPLE THRU 995-EXIT.
092500        922-EXIT.
092600            EXIT.
092700        930-SAMPLE-RANGE.
092800            PERFORM 932-SAMPLE-ONE-RANGE THRU 932-EXIT
092900                VARYING DATA-SUB FROM 1 BY 1
093000                UNTIL DATA-SUB > DATA-COUNT
093100                   OR WS-SAMPLE-CNT >= WS-SAMPLE-MAX.
093200        930-EXIT.
093300            EXIT.
093400        932-SAMPLE-ONE-RANGE.
093500            IF DT-AMOUNT-A (DATA-SUB) = SPACES
093600                GO TO 932-EXIT.
093700            IF DT-AMOUNT-A (DATA-SUB) NOT NUMERIC
093800                GO TO 932-EXIT.
093900            IF RT-MIN-FLAG (RULE-SUB) = 'Y'
094000               AND DT-AMOUNT-N (DATA-SUB) < RT-MIN (RULE-SUB)
094100                PERFORM 995-WRITE-ONE-SAMPLE THRU 995-EXIT
094200                GO TO 932-EXIT.
094300            IF RT-MAX-FLAG (RULE-SUB) = 'Y'
094400               AND DT-AMOUNT-N (DATA-SUB) > RT-MAX (RULE-SUB)
094500                PERFORM 995-WRITE-ONE-SAMPLE THRU 995-EXIT.
094600        932-EXIT.
094700            EXIT.
094800        940-SAMPLE-ENUM.
094900            PERFORM 942-SAMPLE-ONE-ENUM THRU 942-EXIT
095000                VARYING DATA-SUB FROM 1 BY 1
095100                UNTIL DATA-SUB > DATA-COUNT
095200                   OR WS-SAMPLE-CNT >= WS-SAMPLE-MAX.
095300        940-EXIT.
095400            EXIT.
095500        942-SAMPLE-ONE-ENUM.
095600            PERFORM 145-GET-COLUMN-VALUE THRU 145-EXIT.
095700            MOVE 'N' TO WS-ENUM-OK-SW.
095800            PERFORM 440-SCAN-ALLOWED THRU 440-EXIT
095900                VARYING ALLOW-SUB FROM 1 BY 1
096000                UNTIL ALLOW-SUB > RT-ALLOWED-CNT (RULE-SUB)
096100                   OR WS-ENUM-IS-OK.
096200            IF NOT WS-ENUM-IS-OK
096300                PERFORM 995-WRITE-ONE-SAMPLE THRU 995-EXIT.
096400        942-EXIT.
096500            EXIT.
096600        950-SAMPLE-NULLRATE.
096700            PERFORM 952-SAMPLE-ONE-NULL THRU 952-EXIT
096800                VARYING DATA-SUB FROM 1 BY 1
096900                UNTIL DATA-SUB > DATA-COUNT
097000                   OR WS-SAMPLE-CNT >= WS-SAMPLE-MAX.
097100        950-EXIT.
097200            EXIT.
097300        952-SAMPLE-ONE-NULL.
097400            PERFORM 145-GET-COLUMN-VALUE THRU 145-EXIT.
097500            IF WS-CURRENT-COLUMN-VALUE = SPACES
097600                PERFORM 995-WRITE-ONE-SAMPLE THRU 995-EXIT.
097700        952-EXIT.
097800            EXIT.
097900        960-SAMPLE-FRESHNESS.
098000            PERFORM 962-SAMPLE-ONE-DATE THRU 962-EXIT
098100                VARYING DATA-SUB FROM 1 BY 1
098200                UNTIL DATA-SUB > DATA-COUNT
098300                   OR WS-SAMPLE-CNT >= WS-SAMPLE-MAX.
098400        960-EXIT.
098500            EXIT.
098600        962-SAMPLE-ONE-DATE.
098700            IF DT-EVENT-DATE (DATA-SUB) = SPACES
098800                GO TO 962-EXIT.
098900            MOVE DT-EVENT-DATE (DATA-SUB) TO DQ-DTE-INPUT.
099000            CALL 'DQDTEVAL' USING DQ-DTEVAL-PARM.
099100            IF DQ-DTE-INVALID
099200                PERFORM 995-WRITE-ONE-SAMPLE THRU 995-EXIT
099300                GO TO 962-EXIT.
099400            IF RT-MAX-AGE-FLAG (RULE-SUB) = 'Y'
099500                MOVE DQ-DTE-JDN TO WS-JDN-ROW
099600                COMPUTE WS-AGE-DAYS = WS-JDN-TODAY - WS-JDN-ROW
099700                IF WS-AGE-DAYS > RT-MAX-AGE-DAYS (RULE-SUB)
099800                    PERFORM 995-WRITE-ONE-SAMPLE THRU 995-EXIT.
099900        962-EXIT.
100000            EXIT.
100100**
100200**    995-WRITE-ONE-SAMPLE FANS OUT TO ONE OF THE 12 FIXED
100300**    SAMPLE DD'S BY RULE-CARD POSITION - RULE 1 ALWAYS GOES TO
100400**    SAMP01, RULE 2 TO SAMP02, AND SO ON.  THIS KEEPS THE FILE
100500**    ASSIGNMENTS FIXED AT COMPILE TIME INSTEAD OF BUILDING A
100600**    DESCRIPTIVE NAME AT RUN TIME.
100700**
100800        995-WRITE-ONE-SAMPLE.
100900            MOVE DT-ID (DATA-SUB) TO DQ-DATA-RECORD (1:10).
101000            MOVE DT-AMOUNT-A (DATA-SUB) TO
101100                    DQ-DATA-RECORD (11:12).
101200            MOVE DT-STATUS (DATA-SUB) TO
101300                    DQ-DATA-RECORD (23:12).
101400            MOVE DT-NOTES (DATA-SUB) TO
101500                    DQ-DATA-RECORD (35:20).
101600            MOVE DT-EVENT-DATE (DATA-SUB) TO
101700                    DQ-DATA-RECORD (55:10).
101800            IF RULE-SUB = 1
101900                WRITE SAMP01-REC FROM DQ-DATA-RECORD
102000            ELSE IF RULE-SUB = 2
102100                WRITE SAMP02-REC FROM DQ-DATA-RECORD
102200            ELSE IF RULE-SUB = 3
102300                WRITE SAMP03-REC FROM DQ-DATA-RECORD
102400            ELSE IF RULE-SUB = 4
102500                WRITE SAMP04-REC FROM DQ-DATA-RECORD
102600            ELSE IF RULE-SUB = 5
102700                WRITE SAMP05-REC FROM DQ-DATA-RECORD
102800            ELSE IF RULE-SUB = 6
102900                WRITE SAMP06-REC FROM DQ-DATA-RECORD
103000            ELSE IF RULE-SUB = 7
103100                WRITE SAMP07-REC FROM DQ-DATA-RECORD
103200            ELSE IF RULE-SUB = 8
103300                WRITE SAMP08-REC FROM DQ-DATA-RECORD
103400            ELSE IF RULE-SUB = 9
103500                WRITE SAMP09-REC FROM DQ-DATA-RECORD
103600            ELSE IF RULE-SUB = 10
103700                WRITE SAMP10-REC FROM DQ-DATA-RECORD
103800            ELSE IF RULE-SUB = 11
103900                WRITE SAMP11-REC FROM DQ-DATA-RECORD
104000            ELSE
104100                WRITE SAMP12-REC FROM DQ-DATA-RECORD.
104200            ADD 1 TO WS-SAMPLE-CNT.
104300        995-EXIT.
104400            EXIT.
104500        999-CLEANUP.
104600            MOVE PASSED-TOTAL TO WS-EDIT-PASSED.
104700            MOVE FAILED-TOTAL TO WS-EDIT-FAILED.
104800            MOVE SPACES TO SYSOUT-REC.
104900            STRING 'DQCHECK COMPLETE - PASSED='
105000                    DELIMITED BY SIZE
105100                   WS-EDIT-PASSED DELIMITED BY SIZE
105200                   ' FAILED='     DELIMITED BY SIZE
105300                   WS-EDIT-FAILED DELIMITED BY SIZE
105400                INTO SYSOUT-REC.
105500            WRITE SYSOUT-REC.
105600            CLOSE DQRULES DQDATA DQPARM DQRSLTS
105700                  SAMP01 SAMP02 SAMP03 SAMP04
105800                  SAMP05 SAMP06 SAMP07 SAMP08
105900                  SAMP09 SAMP10 SAMP11 SAMP12
106000                  SYSOUT.
106100        999-EXIT.
106200            EXIT.
