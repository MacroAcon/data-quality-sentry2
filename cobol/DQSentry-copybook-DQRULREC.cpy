000100*****************************************************************
000200**  DQRULREC  --  RULE CARD LAYOUT FOR DATA QUALITY SENTRY       *
000300**  ONE RECORD DESCRIBES ONE CHECK TO RUN AGAINST ONE COLUMN OF  *
000400**  ONE TABLE.  FLAG BYTES TELL THE ENGINE WHICH OPTIONAL LIMIT  *
000500**  FIELDS ARE ACTUALLY IN USE ON THIS CARD.                     *
000600*****************************************************************
000700*    WRITTEN  - R.HANNAH    01/09/95
000800*    REVISED  - T.OKAFOR    07/22/96  ADDED ALLOWED-VALUE TABLE
000900*    REVISED  - T.OKAFOR    03/14/97  ADDED FRESHNESS LIMIT FIELDS
001000*    REVISED  - P.GUTIERREZ 11/02/98  Y2K REVIEW - NO DATE FIELDS
001100*                ON THIS CARD, NO CHANGE REQUIRED.  REQ# DQ-1183
001200*    REVISED  - R.HANNAH    01/18/00  ANNUAL COPYBOOK AUDIT - NO
001300*                CHANGE REQUIRED.
001400        01  DQ-RULE-RECORD.
001500            05  RL-TABLE                PIC X(12).
001600            05  RL-COLUMN               PIC X(12).
001700            05  RL-TYPE                 PIC X(10).
001800            05  RL-MIN                  PIC S9(7)V99.
001900            05  RL-MIN-FLAG             PIC X(01).
002000                88  RL-MIN-PRESENT          VALUE 'Y'.
002100                88  RL-MIN-ABSENT           VALUE 'N'.
002200            05  RL-MAX                  PIC S9(7)V99.
002300            05  RL-MAX-FLAG             PIC X(01).
002400                88  RL-MAX-PRESENT          VALUE 'Y'.
002500                88  RL-MAX-ABSENT           VALUE 'N'.
002600            05  RL-ALLOWED-CNT          PIC 9(02).
002700            05  RL-ALLOWED-TABLE.
002800                10  RL-ALLOWED OCCURS 8 TIMES
002900                                        PIC X(12).
003000            05  RL-ALLOWED-BLOCK REDEFINES RL-ALLOWED-TABLE
003100                                        PIC X(96).
003200            05  RL-MAX-NULLS            PIC 9(05).
003300            05  RL-MAX-NULLS-FLAG       PIC X(01).
003400                88  RL-MAX-NULLS-PRESENT    VALUE 'Y'.
003500                88  RL-MAX-NULLS-ABSENT     VALUE 'N'.
003600            05  RL-MAX-NULL-FRAC        PIC 9V9(04).
003700            05  RL-MAX-NULL-FRAC-FLAG   PIC X(01).
003800                88  RL-MAX-NULL-FRAC-PRESENT VALUE 'Y'.
003900                88  RL-MAX-NULL-FRAC-ABSENT  VALUE 'N'.
004000            05  RL-MAX-AGE-DAYS         PIC 9(05).
004100            05  RL-MAX-AGE-FLAG         PIC X(01).
004200                88  RL-MAX-AGE-PRESENT      VALUE 'Y'.
004300                88  RL-MAX-AGE-ABSENT       VALUE 'N'.
004400            05  RL-FILL-VALUE           PIC X(12).
004500            05  RL-FILL-FLAG            PIC X(01).
004600                88  RL-FILL-PRESENT         VALUE 'Y'.
004700                88  RL-FILL-ABSENT          VALUE 'N'.
004800            05  RL-DUP-SUBSET           PIC X(12).
004900            05  FILLER                  PIC X(05).
